000100******************************************************************
000110*                                                                *
000120*   TSGDRV0O                                                    *
000130*                                                                *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.     TSGDRV0O.
000170 AUTHOR.         C. M. KOSTOFF.
000180 INSTALLATION.   GREENBRIAR TRADING SYSTEMS - DP DIVISION.
000190 DATE-WRITTEN.   1993-09-14.
000200 DATE-COMPILED.
000210 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000220*
000230*------------------------------------------------------------------*
000240*  SHORT DESCRIPTION :: Red Candle Theory runner.  Drives SIGNAL-
000250*                       GEN, RECOMMEND and BACKTEST in order for
000260*                       one ticker, listing the entry signals and
000270*                       recommendations found along the way.
000280*  TICKET            :: TSG-0005
000290*  CHANGE HISTORY                                                   *
000300*------------------------------------------------------------------*
000310*  VERS.   DATE        BY   COMMENT                                *
000320*  ------  ----------  ---  ------------------------------------- *
000330*  1.00.00 1993-09-14  CMK  Initial write -- SIGNAL-GEN and
000340*                           BACKTEST only, no options overlay
000350*  1.01.00 1993-11-02  CMK  Added the RECOMMEND call and listing
000360*                           once the options overlay pilot landed
000370*  1.02.00 1996-11-04  CMK  Widened price fields per the copybooks
000380*  1.03.00 1999-01-22  DLT  Y2K -- see TSGPBRC history
000390*  1.04.00 2001-05-14  PAW  Confirmation-filter defaults now set
000400*                           here instead of buried in TSGSIG0M
000410*  1.05.00 2006-04-05  PAW  Default exit-rule variant list widened
000420*                           to five variants (was three)
000430*  1.06.00 2011-02-14  RTM  OPTRECS FD RECORD CONTAINS corrected
000440*                           to 90, matching TSGREC0M and TSGRCMC
000450*------------------------------------------------------------------*
000460*
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SOURCE-COMPUTER.   TANDEM-NONSTOP.
000500 OBJECT-COMPUTER.   TANDEM-NONSTOP.
000510 SPECIAL-NAMES.
000520     C01 IS TOP-OF-FORM
000530     UPSI-0 IS TSG-TEST-RUN-SW
000540         ON STATUS IS TSG-TEST-RUN
000550     CLASS ALPHNUM IS "0123456789"
000560                      "abcdefghijklmnopqrstuvwxyz"
000570                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000580                      " .,;-_!$%/=*+".
000590 INPUT-OUTPUT SECTION.
000600 FILE-CONTROL.
000610     SELECT SIGNAL-LST-FILE   ASSIGN TO SIGNALS
000620         ORGANIZATION IS SEQUENTIAL
000630         FILE STATUS  IS FILE-STATUS-SLST.
000640
000650     SELECT OPTREC-LST-FILE   ASSIGN TO OPTRECS
000660         ORGANIZATION IS SEQUENTIAL
000670         FILE STATUS  IS FILE-STATUS-OLST.
000680 DATA DIVISION.
000690 FILE SECTION.
000700 FD  SIGNAL-LST-FILE
000710     LABEL RECORDS ARE STANDARD
000720     RECORD CONTAINS 100 CHARACTERS.
000730     COPY TSGSIGC OF "=TSGLIB".
000740
000750 FD  OPTREC-LST-FILE
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 90 CHARACTERS.
000780     COPY TSGRCMC OF "=TSGLIB".
000790
000800 WORKING-STORAGE SECTION.
000810*--------------------------------------------------------------------*
000820* Standalone scratch counter, not part of any 01 group -- per-day   *
000830* signal count for the D200 listing's control break, reset at each *
000840* day break and at day one (D200-10) rather than carried in a group.*
000850*--------------------------------------------------------------------*
000860 77          C9-DAY-SIGNALS      PIC S9(09) COMP.
000870*--------------------------------------------------------------------*
000880* Comp-fields: prefix Cn, n = number of digits                       *
000890*--------------------------------------------------------------------*
000900 01          COMP-FELDER.
000910     05      C3-V-IX             PIC S9(03) COMP.
000920     05      C9-DAY-COUNT        PIC S9(09) COMP.
000930     05      C9-SIG-TOTAL        PIC S9(09) COMP.
000940     05      C9-REC-TOTAL        PIC S9(09) COMP.
000950     05      FILLER              PIC X(10).
000960*--------------------------------------------------------------------*
000970* Display-fields: prefix D                                           *
000980*--------------------------------------------------------------------*
000990 01          DISPLAY-FELDER.
001000     05      D-NUM4              PIC 9(04) COMP.
001010     05      D-DAY-DATE          PIC 9(08).
001020     05      D-DAY-DATE-X REDEFINES D-DAY-DATE.
001030         10  D-DAY-CCYY          PIC 9(04).
001040         10  D-DAY-MM            PIC 9(02).
001050         10  D-DAY-DD            PIC 9(02).
001060     05      D-DAY-SIGNALS       PIC ZZZ9.
001070     05      D-SIG-TOTAL         PIC ZZZZZ9.
001080     05      D-REC-TOTAL         PIC ZZZZZ9.
001090     05      FILLER              PIC X(10).
001100*--------------------------------------------------------------------*
001110* Work fields used while listing recommendations                     *
001120*--------------------------------------------------------------------*
001130 01          RECOMMEND-WORK.
001140     05      W-EXPIR-DATE        PIC 9(08).
001150     05      W-EXPIR-DATE-X REDEFINES W-EXPIR-DATE.
001160         10  W-EXPIR-CCYY        PIC 9(04).
001170         10  W-EXPIR-MM          PIC 9(02).
001180         10  W-EXPIR-DD          PIC 9(02).
001190     05      W-STRIKE-AMT        PIC S9(07)V9(04).
001200     05      W-STRIKE-AMT-X REDEFINES W-STRIKE-AMT PIC X(11).
001210     05      FILLER              PIC X(10).
001220*--------------------------------------------------------------------*
001230* Fields with constant content: prefix K                             *
001240*--------------------------------------------------------------------*
001250 01          KONSTANTE-FELDER.
001260     05      K-MODUL             PIC X(08)  VALUE "TSGDRV0O".
001270     05      K-DFLT-RSI-PERIOD   PIC S9(03) COMP VALUE 14.
001280     05      K-DFLT-RSI-THRESH   PIC S9(03)V99   VALUE 030.00.
001290     05      K-DFLT-VOL-FACTOR   PIC S9(03)V99   VALUE 001.50.
001300     05      FILLER              PIC X(10).
001310*--------------------------------------------------------------------*
001320* Conditional fields                                                 *
001330*--------------------------------------------------------------------*
001340 01          SCHALTER.
001350     05      FILE-STATUS-SLST    PIC X(02).
001360          88 SLST-OK                        VALUE "00".
001370          88 SLST-EOF                       VALUE "10".
001380          88 SLST-NOK                       VALUE "01" THRU "09"
001390                                                   "11" THRU "99".
001400     05      FILE-STATUS-OLST    PIC X(02).
001410          88 OLST-OK                        VALUE "00".
001420          88 OLST-EOF                       VALUE "10".
001430          88 OLST-NOK                       VALUE "01" THRU "09"
001440                                                   "11" THRU "99".
001450
001460     05      PRG-STATUS          PIC 9      VALUE ZERO.
001470          88 PRG-OK                         VALUE ZERO.
001480          88 PRG-ABBRUCH                    VALUE 1 THRU 9.
001490
001500     05      SLST-EOF-SW         PIC X      VALUE "N".
001510          88 SLST-AT-EOF                    VALUE "Y".
001520          88 SLST-NOT-EOF                   VALUE "N".
001530
001540     05      OLST-EOF-SW         PIC X      VALUE "N".
001550          88 OLST-AT-EOF                    VALUE "Y".
001560          88 OLST-NOT-EOF                   VALUE "N".
001570     05      FILLER              PIC X(10).
001580*--------------------------------------------------------------------*
001590* Uebergabe an TSGSIG0M -- must match its LINKAGE SECTION exactly.   *
001600* LINK-CONFIRM-SW carries the operator's yes/no choice on whether    *
001610* RSI and volume-ratio confirmation filters gate entries this run;   *
001620* the three defaults below it come from KONSTANTE-FELDER, not a run  *
001630* card, since TSGDRV0O has none.                                     *
001640*--------------------------------------------------------------------*
001650 01     LINK-SIG-REC.
001660    05  LINK-HDR.
001670     10 LINK-TICKER              PIC X(10).
001680     10 LINK-RC                  PIC S9(04) COMP.
001690    05  LINK-DATA.
001700     10 LINK-CONFIRM-SW          PIC X.
001710     10 LINK-RSI-PERIOD          PIC S9(03) COMP.
001720     10 LINK-RSI-THRESHOLD       PIC S9(03)V99.
001730     10 LINK-VOL-FACTOR          PIC S9(03)V99.
001740     10 LINK-DAY-COUNT           PIC S9(09) COMP.
001750     10 LINK-SIGNAL-COUNT        PIC S9(09) COMP.
001760     10 FILLER                   PIC X(10).
001770*--------------------------------------------------------------------*
001780* Uebergabe an TSGREC0M -- must match its LINKAGE SECTION exactly.   *
001790* LINK-MIN-DELTA/LINK-MAX-DELTA/LINK-TARGET-DELTA are left at ZERO   *
001800* here, which TSGREC0M's own B000 treats as a signal to fall back    *
001810* on its house default delta band rather than an operator-supplied   *
001820* one.                                                                *
001830*--------------------------------------------------------------------*
001840 01          LINK-OPT-REC.
001850     05      LINK-HDR2.
001860         10  LINK-TICKER2        PIC X(08).
001870         10  LINK-RC2            PIC 9(04) COMP.
001880     05      LINK-DATA2.
001890         10  LINK-MIN-DELTA      PIC S9V9(04).
001900         10  LINK-MAX-DELTA      PIC S9V9(04).
001910         10  LINK-TARGET-DELTA   PIC S9V9(04).
001920         10  LINK-SIGNAL-COUNT2  PIC S9(09) COMP.
001930         10  LINK-REC-COUNT      PIC S9(09) COMP.
001940         10  FILLER              PIC X(10).
001950*--------------------------------------------------------------------*
001960* Uebergabe an TSGBKT0M -- must match its LINKAGE SECTION exactly.   *
001970* Commission, slippage and position sizing are struck as flat house  *
001980* assumptions (10 bp commission, 5 bp slippage, full position size)  *
001990* rather than tuned per ticker -- LINK-VARIANT-TBL is the only part  *
002000* of this record that actually varies run to run, and even that is  *
002010* fixed by C000-SETUP-VARIANTS below rather than an operator card.   *
002020*--------------------------------------------------------------------*
002030 01     LINK-BKT-REC.
002040    05  LINK-HDR3.
002050     10 LINK-TICKER3             PIC X(10).
002060     10 LINK-RC3                 PIC S9(04) COMP.
002070    05  LINK-DATA3.
002080     10 LINK-COMMISSION-PCT      PIC S9(03)V99.
002090     10 LINK-SLIPPAGE-PCT        PIC S9(03)V99.
002100     10 LINK-POSITION-SIZE-PCT   PIC S9(03)V99.
002110     10 LINK-CONTRACTS           PIC S9(05) COMP.
002120     10 LINK-CONTRACT-VALUE      PIC S9(05)V99.
002130     10 LINK-TRADE-COUNT         PIC S9(09) COMP.
002140     10 LINK-VARIANT-COUNT       PIC S9(03) COMP.
002150     10 LINK-VARIANT-TBL OCCURS 10 TIMES.
002160*          LV-TYPE "P"=percent  "R"=risk-reward  "D"=dollar
002170        15 LV-TYPE              PIC X.
002180        15 LV-VALUE             PIC S9(05)V9(02).
002190        15 LV-LABEL             PIC X(12).
002200     10 FILLER                  PIC X(10).
002210
002220 PROCEDURE DIVISION.
002230
002240******************************************************************
002250* Steuerung -- overall control.  TSGDRV0O owns no business rules   *
002260* of its own; it is strictly a run-card-free harness that calls    *
002270* the three worker modules in the fixed order signal generation,   *
002280* recommendation, backtest, listing each modules output before    *
002290* moving on so an operator watching the job log sees a full audit  *
002300* trail for one ticker in one run.                                 *
002310******************************************************************
002320 A100-STEUERUNG SECTION.
002330 A100-00.
002340     PERFORM B000-VORLAUF.
002350     IF PRG-OK
002360        PERFORM B100-VERARBEITUNG
002370     END-IF
002380     PERFORM B090-ENDE.
002390     STOP RUN.
002400 A100-99.
002410     EXIT.
002420
002430******************************************************************
002440* Vorlauf -- prime the linkage areas for all three modules.  Every *
002450* field a CALLed module expects on its LINKAGE SECTION is set here *
002460* before the first CALL -- none of the three worker modules ever   *
002470* reads its own run card, so whatever this paragraph does not set  *
002480* they will never see.                                              *
002490******************************************************************
002500 B000-VORLAUF SECTION.
002510 B000-00.
002520     INITIALIZE SCHALTER COMP-FELDER.
002530     MOVE "TICKER01"        TO LINK-TICKER.
002540     MOVE ZERO              TO LINK-RC.
002550     MOVE "N"                TO LINK-CONFIRM-SW.
002560     MOVE K-DFLT-RSI-PERIOD  TO LINK-RSI-PERIOD.
002570     MOVE K-DFLT-RSI-THRESH  TO LINK-RSI-THRESHOLD.
002580     MOVE K-DFLT-VOL-FACTOR  TO LINK-VOL-FACTOR.
002590
002600     MOVE "TICKER01"        TO LINK-TICKER2.
002610     MOVE ZERO              TO LINK-RC2 LINK-MIN-DELTA LINK-MAX-DELTA
002620                               LINK-TARGET-DELTA.
002630
002640     MOVE "TICKER01"        TO LINK-TICKER3.
002650     MOVE ZERO              TO LINK-RC3.
002660     MOVE 000.10             TO LINK-COMMISSION-PCT.
002670     MOVE 000.05             TO LINK-SLIPPAGE-PCT.
002680     MOVE 100.00             TO LINK-POSITION-SIZE-PCT.
002690     MOVE 1                  TO LINK-CONTRACTS.
002700     MOVE 00100.00           TO LINK-CONTRACT-VALUE.
002710     PERFORM C000-SETUP-VARIANTS.
002720 B000-99.
002730     EXIT.
002740
002750******************************************************************
002760* Build the default exit-rule variant table for the backtest run. *
002770* Five variants ship in the standard job: three percent targets    *
002780* and two risk-reward multiples, so one backtest CALL produces a   *
002790* full comparison table without the driver being re-run five       *
002800* times.  A dollar-style ("D") variant can be added the same way   *
002810* if a future run card wants one, but no shop job asks for that    *
002820* yet so none is wired in here.                                    *
002830******************************************************************
002840 C000-SETUP-VARIANTS SECTION.
002850 C000-00.
002860     MOVE 5 TO LINK-VARIANT-COUNT.
002870     MOVE "P"        TO LV-TYPE(1).
002880     MOVE 00005.00   TO LV-VALUE(1).
002890     MOVE "TGT 5%"   TO LV-LABEL(1).
002900     MOVE "P"        TO LV-TYPE(2).
002910     MOVE 00010.00   TO LV-VALUE(2).
002920     MOVE "TGT 10%"  TO LV-LABEL(2).
002930     MOVE "P"        TO LV-TYPE(3).
002940     MOVE 00015.00   TO LV-VALUE(3).
002950     MOVE "TGT 15%"  TO LV-LABEL(3).
002960     MOVE "R"        TO LV-TYPE(4).
002970     MOVE 00001.00   TO LV-VALUE(4).
002980     MOVE "RR 1:1"   TO LV-LABEL(4).
002990     MOVE "R"        TO LV-TYPE(5).
003000     MOVE 00002.00   TO LV-VALUE(5).
003010     MOVE "RR 1:2"   TO LV-LABEL(5).
003020 C000-99.
003030     EXIT.
003040
003050******************************************************************
003060* Verarbeitung -- signal-gen, recommend and backtest in sequence. *
003070* Each step is gated on PRG-OK so a failure anywhere in the chain -*
003080* a bad open, an overflow, a nonzero return code from any of the   *
003090* three CALLed modules -- stops the remaining steps cold rather    *
003100* than trying to recommend against a signal file that never got    *
003110* written or backtest against signals TSGSIG0M never finished.     *
003120******************************************************************
003130 B100-VERARBEITUNG SECTION.
003140 B100-00.
003150     PERFORM D100-CALL-SIGNAL-GEN.
003160     IF PRG-OK
003170        PERFORM D200-00 THRU D200-99
003180     END-IF
003190     IF PRG-OK
003200        PERFORM E100-CALL-RECOMMEND
003210     END-IF
003220     IF PRG-OK
003230        PERFORM E200-LIST-RECOMMENDATIONS
003240     END-IF
003250     IF PRG-OK
003260        PERFORM F100-CALL-BACKTEST
003270     END-IF.
003280 B100-99.
003290     EXIT.
003300
003310******************************************************************
003320* Nachlauf -- final status line.  The backtest step itself prints  *
003330* its own summary report (TSGBKT0Ms I100 range); this paragraph   *
003340* only confirms the whole chain ran or names the point it stopped. *
003350******************************************************************
003360 B090-ENDE SECTION.
003370 B090-00.
003380     IF PRG-ABBRUCH
003390        DISPLAY "TSGDRV0O -- RUN ABORTED, SEE PRIOR MESSAGES"
003400     ELSE
003410        DISPLAY "TSGDRV0O -- RUN COMPLETE FOR ", LINK-TICKER
003420     END-IF.
003430 B090-99.
003440     EXIT.
003450
003460******************************************************************
003470* Call SIGNAL-GEN.  TSGSIG0M does its own file I/O against SIGNALS *
003480* -- what comes back on LINK-SIG-REC is only the day count and the *
003490* running signal total, which is why D200 below has to re-open and *
003500* re-read the very file TSGSIG0M just wrote if the operator wants  *
003510* to see the individual entries.                                   *
003520******************************************************************
003530 D100-CALL-SIGNAL-GEN SECTION.
003540 D100-00.
003550     CALL "TSGSIG0M" USING LINK-SIG-REC.
003560     EVALUATE LINK-RC
003570        WHEN ZERO
003580           MOVE LINK-DAY-COUNT    TO C9-DAY-COUNT
003590           MOVE LINK-SIGNAL-COUNT TO C9-SIG-TOTAL
003600        WHEN OTHER
003610           MOVE LINK-RC TO D-NUM4
003620           DISPLAY "TSGDRV0O -- TSGSIG0M RETURNED RC ", D-NUM4
003630           SET PRG-ABBRUCH TO TRUE
003640     END-EVALUATE.
003650 D100-99.
003660     EXIT.
003670
003680******************************************************************
003690* List every entry signal, breaking on trading day for a count.   *
003700* D200-00 THRU D200-99 is a plain paragraph range, not a SECTION -*
003710* B100-VERARBEITUNG performs the whole range once per driver run. *
003720* Non-entry bars are read but never displayed -- only SIG-IS-ENTRY *
003730* rows count toward the per-day total and appear on the listing.   *
003740******************************************************************
003750 D200-00.
003760     OPEN INPUT SIGNAL-LST-FILE.
003770     IF NOT SLST-OK
003780        DISPLAY "TSGDRV0O -- CANNOT OPEN SIGNALS, STATUS ",
003790                FILE-STATUS-SLST
003800        SET PRG-ABBRUCH TO TRUE
003810        GO TO D200-99
003820     END-IF
003830 D200-10.
003840     DISPLAY "===== ENTRY SIGNALS =====".
003850     MOVE ZERO TO C9-DAY-SIGNALS.
003860     MOVE ZERO TO D-DAY-DATE.
003870     PERFORM D210-READ-ONE-SIGNAL.
003880     PERFORM D220-PROCESS-ONE-SIGNAL UNTIL SLST-AT-EOF.
003890     IF D-DAY-DATE NOT = ZERO
003900        PERFORM D230-SHOW-DAY-BREAK
003910     END-IF
003920     CLOSE SIGNAL-LST-FILE.
003930 D200-99.
003940     EXIT.
003950
003960 D210-READ-ONE-SIGNAL SECTION.
003970 D210-00.
003980     READ SIGNAL-LST-FILE
003990         AT END SET SLST-AT-EOF TO TRUE
004000     END-READ.
004010 D210-99.
004020     EXIT.
004030
004040*    A change of BAR-DATE from the previous record is the control
004050*    break -- it closes out the prior days count before the new
004060*    days SIG-IS-ENTRY test even runs.
004070 D220-PROCESS-ONE-SIGNAL SECTION.
004080 D220-00.
004090     IF BAR-DATE NOT = D-DAY-DATE
004100        IF D-DAY-DATE NOT = ZERO
004110           PERFORM D230-SHOW-DAY-BREAK
004120        END-IF
004130        MOVE BAR-DATE TO D-DAY-DATE
004140        MOVE ZERO     TO C9-DAY-SIGNALS
004150     END-IF
004160     IF SIG-IS-ENTRY
004170        ADD 1 TO C9-DAY-SIGNALS
004180        DISPLAY BAR-DATE, " ", BAR-TIME,
004190                " ", SIG-TYPE, " ", BAR-CLOSE,
004200                " ", SIG-STOPLOSS
004210     END-IF
004220     PERFORM D210-READ-ONE-SIGNAL.
004230 D220-99.
004240     EXIT.
004250
004260 D230-SHOW-DAY-BREAK SECTION.
004270 D230-00.
004280     MOVE C9-DAY-SIGNALS TO D-DAY-SIGNALS.
004290     DISPLAY "  -- ", D-DAY-CCYY, "-", D-DAY-MM, "-", D-DAY-DD,
004300             " SIGNALS THIS DAY: ", D-DAY-SIGNALS.
004310 D230-99.
004320     EXIT.
004330
004340******************************************************************
004350* Call RECOMMEND.  Same pattern as D100 -- TSGREC0M reads SIGNALS   *
004360* itself and writes OPTRECS itself, returning only the two counts  *
004370* needed for the run-level tally; E200 below re-reads OPTRECS to   *
004380* put the individual recommendations on the operator listing.      *
004390******************************************************************
004400 E100-CALL-RECOMMEND SECTION.
004410 E100-00.
004420     CALL "TSGREC0M" USING LINK-OPT-REC.
004430     EVALUATE LINK-RC2
004440        WHEN ZERO
004450           MOVE LINK-REC-COUNT TO C9-REC-TOTAL
004460        WHEN OTHER
004470           MOVE LINK-RC2 TO D-NUM4
004480           DISPLAY "TSGDRV0O -- TSGREC0M RETURNED RC ", D-NUM4
004490           SET PRG-ABBRUCH TO TRUE
004500     END-EVALUATE.
004510 E100-99.
004520     EXIT.
004530
004540******************************************************************
004550* List every option recommendation written.  Unlike the D200       *
004560* signal listing there is no control break here -- one contract    *
004570* comes out per entry signal, so a straight sequential read is     *
004580* all this paragraph range needs.                                  *
004590******************************************************************
004600 E200-LIST-RECOMMENDATIONS SECTION.
004610 E200-00.
004620     OPEN INPUT OPTREC-LST-FILE.
004630     IF NOT OLST-OK
004640        DISPLAY "TSGDRV0O -- CANNOT OPEN OPTRECS, STATUS ",
004650                FILE-STATUS-OLST
004660        SET PRG-ABBRUCH TO TRUE
004670        GO TO E200-99
004680     END-IF
004690     DISPLAY "===== OPTION RECOMMENDATIONS =====".
004700     PERFORM E210-READ-ONE-RECOMMEND.
004710     PERFORM E220-DISPLAY-ONE-RECOMMEND UNTIL OLST-AT-EOF.
004720     CLOSE OPTREC-LST-FILE.
004730 E200-99.
004740     EXIT.
004750
004760 E210-READ-ONE-RECOMMEND SECTION.
004770 E210-00.
004780     READ OPTREC-LST-FILE
004790         AT END SET OLST-AT-EOF TO TRUE
004800     END-READ.
004810 E210-99.
004820     EXIT.
004830
004840*    REC-STRIKE and REC-EXPIR come off OPTRECS packed the way
004850*    TSGRCMC lays them out; RECOMMEND-WORK's redefinitions break
004860*    them back into a readable amount and CCYY-MM-DD for DISPLAY.
004870 E220-DISPLAY-ONE-RECOMMEND SECTION.
004880 E220-00.
004890     MOVE REC-EXPIR  TO W-EXPIR-DATE.
004900     MOVE REC-STRIKE TO W-STRIKE-AMT.
004910     DISPLAY REC-DATE, " ", REC-OPT-TYPE, " STRIKE ", W-STRIKE-AMT-X,
004920             " EXP ", W-EXPIR-CCYY, "-", W-EXPIR-MM, "-", W-EXPIR-DD,
004930             " DELTA ", REC-DELTA, " PREM ", REC-PRICE.
004940     PERFORM E210-READ-ONE-RECOMMEND.
004950 E220-99.
004960     EXIT.
004970
004980******************************************************************
004990* Call BACKTEST -- last step in the chain.  TSGBKT0M prints its    *
005000* own per-variant summary report before returning, so this driver  *
005010* has nothing left to list; a nonzero LINK-RC3 is the only outcome *
005020* that needs handling here.                                        *
005030******************************************************************
005040 F100-CALL-BACKTEST SECTION.
005050 F100-00.
005060     CALL "TSGBKT0M" USING LINK-BKT-REC.
005070     EVALUATE LINK-RC3
005080        WHEN ZERO
005090           CONTINUE
005100        WHEN OTHER
005110           MOVE LINK-RC3 TO D-NUM4
005120           DISPLAY "TSGDRV0O -- TSGBKT0M RETURNED RC ", D-NUM4
005130           SET PRG-ABBRUCH TO TRUE
005140     END-EVALUATE.
005150 F100-99.
005160     EXIT.
