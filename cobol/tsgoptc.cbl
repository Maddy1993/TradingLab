000100******************************************************************
000110*                                                                *
000120*   OPTION-CHAIN RECORD LAYOUT - RECOMMEND INPUT                *
000130*                                                                *
000140******************************************************************
000150*  COPY MEMBER   :: TSGOPTC
000160*  LIBRARY       :: =TSGLIB
000170*  INSTALLATION  :: GREENBRIAR TRADING SYSTEMS - DP DIVISION
000180*------------------------------------------------------------------*
000190*  CHANGE HISTORY                                                   *
000200*  VERS.  DATE        BY   COMMENT                                  *
000210*  -----  ----------  ---  --------------------------------------- *
000220*  1.00.00 1993-09-07  CMK  Initial write for options overlay pilot
000230*  1.01.00 1996-11-04  CMK  Widened strike/premium fields
000240*  1.02.00 1999-01-22  DLT  Y2K -- see TSGPBRC history
000250*------------------------------------------------------------------*
000260*  DESCRIPTION
000270*  -----------
000280*  One option contract quote for one trade date, as extracted
000290*  from the vendor option-chain file OPTNCHN.  Records for a
000300*  given OPT-TRADE-DATE are grouped together in the file so
000310*  TSGREC0M can scan/match by trade date without an index.
000320*
000330*  REFERENCED BY
000340*  -------------
000350******************************************************************
000360 01  OPTION-REC.
000370     05  OPT-TRADE-DATE          PIC 9(08).
000380     05  OPT-TRADE-DATE-X REDEFINES OPT-TRADE-DATE.
000390         10  OPT-TRADE-DATE-CCYY  PIC 9(04).
000400         10  OPT-TRADE-DATE-MM    PIC 9(02).
000410         10  OPT-TRADE-DATE-DD    PIC 9(02).
000420     05  OPT-EXPIR-DATE          PIC 9(08).
000430     05  OPT-EXPIR-DATE-X REDEFINES OPT-EXPIR-DATE.
000440         10  OPT-EXPIR-DATE-CCYY  PIC 9(04).
000450         10  OPT-EXPIR-DATE-MM    PIC 9(02).
000460         10  OPT-EXPIR-DATE-DD    PIC 9(02).
000470     05  OPT-STRIKE              PIC S9(07)V9(04).
000480     05  OPT-DELTA               PIC S9V9(04).
000490     05  OPT-DELTA-X REDEFINES OPT-DELTA
000500                             PIC X(05).
000510     05  OPT-IV                  PIC 9(03)V9(04).
000520     05  OPT-CALL-VALUE          PIC S9(07)V9(04).
000530     05  OPT-PUT-VALUE           PIC S9(07)V9(04).
000540     05  FILLER                  PIC X(09).
