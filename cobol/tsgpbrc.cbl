000100******************************************************************
000110*                                                                *
000120*   PRICE-BAR RECORD LAYOUT - INTRADAY BAR FILE                 *
000130*                                                                *
000140******************************************************************
000150*  COPY MEMBER   :: TSGPBRC
000160*  LIBRARY       :: =TSGLIB
000170*  INSTALLATION  :: GREENBRIAR TRADING SYSTEMS - DP DIVISION
000180*------------------------------------------------------------------*
000190*  CHANGE HISTORY                                                   *
000200*  VERS.  DATE        BY   COMMENT                                  *
000210*  -----  ----------  ---  --------------------------------------- *
000220*  1.00.00 1987-04-13  RJH  Initial write for pilot ticker feed
000230*  1.01.00 1988-02-09  RJH  Added BAR-VOLUME redefine for scan
000240*  1.02.00 1996-11-04  CMK  Widened price fields for triple-digit
000250*                           issues (was S9(5)V9(4))
000260*  1.03.00 1999-01-22  DLT  Y2K -- confirmed 4-digit century in
000270*                           BAR-DATE, no windowing performed here
000280*------------------------------------------------------------------*
000290*  DESCRIPTION
000300*  -----------
000310*  Layout of one intraday price bar as loaded from the vendor
000320*  extract file PRICEBAR.  One bar per trading timestamp, bars
000330*  arrive already in ascending BAR-DATE / BAR-TIME sequence.
000340*  Used as the FD record of the price-bar input file in TSGSIG0M
000350*  and restated as the leading portion of TSGSIGC (SIGNAL-REC).
000360*
000370*  REFERENCED BY
000380*  -------------
000390******************************************************************
000400 01  PRICE-BAR-REC.
000410*    ---------------------------------------------------------
000420*    trading date/time of the bar
000430*    ---------------------------------------------------------
000440     05  BAR-DATE                PIC 9(08).
000450     05  BAR-DATE-X REDEFINES BAR-DATE.
000460         10  BAR-DATE-CCYY        PIC 9(04).
000470         10  BAR-DATE-MM          PIC 9(02).
000480         10  BAR-DATE-DD          PIC 9(02).
000490     05  BAR-TIME                PIC 9(06).
000500     05  BAR-TIME-X REDEFINES BAR-TIME.
000510         10  BAR-TIME-HH          PIC 9(02).
000520         10  BAR-TIME-MM          PIC 9(02).
000530         10  BAR-TIME-SS          PIC 9(02).
000540*    ---------------------------------------------------------
000550*    OHLC and volume for the bar
000560*    ---------------------------------------------------------
000570     05  BAR-OPEN                PIC S9(07)V9(04).
000580     05  BAR-HIGH                PIC S9(07)V9(04).
000590     05  BAR-LOW                 PIC S9(07)V9(04).
000600     05  BAR-CLOSE               PIC S9(07)V9(04).
000610     05  BAR-VOLUME              PIC 9(12).
000620     05  BAR-VOLUME-X REDEFINES BAR-VOLUME
000630                             PIC X(12).
000640     05  FILLER                  PIC X(10).
