000100******************************************************************
000110*                                                                *
000120*   TSGREC0M                                                    *
000130*                                                                *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.     TSGREC0M.
000170 AUTHOR.         C. M. KOSTOFF.
000180 INSTALLATION.   GREENBRIAR TRADING SYSTEMS - DP DIVISION.
000190 DATE-WRITTEN.   1993-09-07.
000200 DATE-COMPILED.
000210 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000220*
000230*------------------------------------------------------------------*
000240*  SHORT DESCRIPTION :: Red Candle Theory options recommender.
000250*                       Loads the option-chain for the run into
000260*                       memory, then for each entry signal picks
000270*                       the eligible contract closest to the
000280*                       target delta and writes it.
000290*  TICKET            :: TSG-0004
000300*  CHANGE HISTORY                                                   *
000310*------------------------------------------------------------------*
000320*  VERS.   DATE        BY   COMMENT                                *
000330*  ------  ----------  ---  ------------------------------------- *
000340*  1.00.00 1993-09-07  CMK  Initial write, calls and puts by delta
000350*                           band against the option-chain extract
000360*  1.01.00 1996-11-04  CMK  Widened strike/premium/delta fields
000370*  1.02.00 1998-11-30  CMK  Raised WS-OPTION-TABLE to 3000 entries
000380*  1.03.00 1999-01-22  DLT  Y2K -- see TSGPBRC history
000390*  1.04.00 2001-05-14  PAW  Delta band and target delta now come
000400*                           in on LINK-REC instead of being wired
000410*  1.05.00 2011-02-14  RTM  OPTNCHN/OPTRECS FD lengths fixed to
000420*                           70/90 -- neither was widened when
000430*                           TSGOPTC/TSGRCMC picked up later fields
000440*------------------------------------------------------------------*
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.   TANDEM-NONSTOP.
000490 OBJECT-COMPUTER.   TANDEM-NONSTOP.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     UPSI-0 IS TSG-TEST-RUN-SW
000530         ON STATUS IS TSG-TEST-RUN
000540     CLASS ALPHNUM IS "0123456789"
000550                      "abcdefghijklmnopqrstuvwxyz"
000560                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000570                      " .,;-_!$%/=*+".
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600     SELECT SIGNAL-IN-FILE    ASSIGN TO SIGNALS
000610         ORGANIZATION IS SEQUENTIAL
000620         FILE STATUS  IS FILE-STATUS-SIN.
000630
000640     SELECT OPTION-IN-FILE    ASSIGN TO OPTNCHN
000650         ORGANIZATION IS SEQUENTIAL
000660         FILE STATUS  IS FILE-STATUS-OIN.
000670
000680     SELECT RECOMMEND-OUT-FILE ASSIGN TO OPTRECS
000690         ORGANIZATION IS SEQUENTIAL
000700         FILE STATUS  IS FILE-STATUS-ROUT.
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  SIGNAL-IN-FILE
000740     LABEL RECORDS ARE STANDARD
000750     RECORD CONTAINS 100 CHARACTERS.
000760     COPY TSGSIGC OF "=TSGLIB".
000770
000780 FD  OPTION-IN-FILE
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 70 CHARACTERS.
000810     COPY TSGOPTC OF "=TSGLIB".
000820
000830 FD  RECOMMEND-OUT-FILE
000840     LABEL RECORDS ARE STANDARD
000850     RECORD CONTAINS 90 CHARACTERS.
000860     COPY TSGRCMC OF "=TSGLIB".
000870
000880 WORKING-STORAGE SECTION.
000890*--------------------------------------------------------------------*
000900* Standalone scratch counter, not part of any 01 group -- the       *
000910* high-water subscript into WS-OPTION-TABLE, set once by C100-LOAD- *
000920* ONE-OPTION and read by every VARYING scan that walks the table.   *
000930*--------------------------------------------------------------------*
000940 77          C5-O-COUNT          PIC S9(05) COMP.
000950*--------------------------------------------------------------------*
000960* Comp-fields: prefix Cn, n = number of digits                       *
000970*--------------------------------------------------------------------*
000980 01          COMP-FELDER.
000990     05      C5-O-IX             PIC S9(05) COMP.
001000     05      C5-BEST-IX          PIC S9(05) COMP.
001010     05      C9-TOTAL-SIGNALS    PIC S9(09) COMP.
001020     05      C9-TOTAL-RECS       PIC S9(09) COMP.
001030     05      FILLER              PIC X(10).
001040*--------------------------------------------------------------------*
001050* Display-fields: prefix D                                           *
001060*--------------------------------------------------------------------*
001070 01          DISPLAY-FELDER.
001080     05      D-TOTAL             PIC ZZZZZZ9.
001090     05      FILLER              PIC X(10).
001100*--------------------------------------------------------------------*
001110* Fields with constant content: prefix K                             *
001120*--------------------------------------------------------------------*
001130 01          KONSTANTE-FELDER.
001140     05      K-MODUL             PIC X(08)  VALUE "TSGREC0M".
001150     05      K-DFLT-MIN-DELTA    PIC S9V9(04) VALUE 0.3000.
001160     05      K-DFLT-MAX-DELTA    PIC S9V9(04) VALUE 0.6000.
001170     05      K-DFLT-TGT-DELTA    PIC S9V9(04) VALUE 0.4500.
001180     05      FILLER              PIC X(10).
001190*--------------------------------------------------------------------*
001200* Conditional fields                                                 *
001210*--------------------------------------------------------------------*
001220 01          SCHALTER.
001230     05      FILE-STATUS-SIN     PIC X(02).
001240          88 SIN-OK                         VALUE "00".
001250          88 SIN-EOF                        VALUE "10".
001260          88 SIN-NOK                        VALUE "01" THRU "09"
001270                                                   "11" THRU "99".
001280     05      FILE-STATUS-OIN     PIC X(02).
001290          88 OIN-OK                         VALUE "00".
001300          88 OIN-EOF                        VALUE "10".
001310          88 OIN-NOK                        VALUE "01" THRU "09"
001320                                                   "11" THRU "99".
001330     05      FILE-STATUS-ROUT    PIC X(02).
001340          88 ROUT-OK                        VALUE "00".
001350          88 ROUT-NOK                       VALUE "01" THRU "99".
001360
001370     05      PRG-STATUS          PIC 9      VALUE ZERO.
001380          88 PRG-OK                         VALUE ZERO.
001390          88 PRG-ABBRUCH                    VALUE 1 THRU 9.
001400
001410     05      SIN-EOF-SW          PIC X      VALUE "N".
001420          88 SIN-AT-EOF                     VALUE "Y".
001430          88 SIN-NOT-EOF                    VALUE "N".
001440
001450     05      OIN-EOF-SW          PIC X      VALUE "N".
001460          88 OIN-AT-EOF                     VALUE "Y".
001470          88 OIN-NOT-EOF                    VALUE "N".
001480
001490     05      MATCH-SW            PIC X      VALUE "N".
001500          88 FOUND-ELIGIBLE                 VALUE "Y".
001510          88 NONE-ELIGIBLE                  VALUE "N".
001520     05      FILLER              PIC X(10).
001530*--------------------------------------------------------------------*
001540* option-chain table, whole run held in memory for the scan/match    *
001550*--------------------------------------------------------------------*
001560 01          WS-OPTION-TABLE.
001570     05      WS-OPT-ROW OCCURS 3000 TIMES.
001580         10  WO-TRADE-DATE       PIC 9(08).
001590         10  WO-EXPIR-DATE       PIC 9(08).
001600         10  WO-STRIKE           PIC S9(07)V9(04).
001610         10  WO-DELTA            PIC S9V9(04).
001620         10  WO-IV               PIC 9(03)V9(04).
001630         10  WO-CALL-VALUE       PIC S9(07)V9(04).
001640         10  WO-PUT-VALUE        PIC S9(07)V9(04).
001650         10  FILLER              PIC X(05).
001660*--------------------------------------------------------------------*
001670* per-signal work fields                                             *
001680*--------------------------------------------------------------------*
001690 01          MATCH-WORK.
001700     05      W-TARGET-DELTA      PIC S9V9(04)       VALUE ZERO.
001710     05      W-TARGET-DELTA-X REDEFINES W-TARGET-DELTA
001720                             PIC X(06).
001730     05      W-CUR-DIFF          PIC S9V9(04)       VALUE ZERO.
001740     05      W-BEST-DIFF         PIC S9V9(04)       VALUE ZERO.
001750     05      W-NEG-DELTA         PIC S9V9(04)       VALUE ZERO.
001760     05      W-NEG-DELTA-X REDEFINES W-NEG-DELTA
001770                             PIC X(06).
001780     05      W-RISK              PIC S9(07)V9(04)   VALUE ZERO.
001790     05      W-RISK-X REDEFINES W-RISK
001800                             PIC X(12).
001810     05      FILLER              PIC X(10).
001820
001830 LINKAGE SECTION.
001840*--------------------------------------------------------------------*
001850* Linkage-style parameter block, primed by the runner before CALL    *
001860* (see TSGDRV0O)                                                     *
001870*--------------------------------------------------------------------*
001880 01          LINK-REC.
001890     05      LINK-HDR.
001900         10  LINK-TICKER         PIC X(08).
001910         10  LINK-RC             PIC 9(04) COMP.
001920     05      LINK-DATA.
001930         10  LINK-MIN-DELTA      PIC S9V9(04).
001940         10  LINK-MAX-DELTA      PIC S9V9(04).
001950         10  LINK-TARGET-DELTA   PIC S9V9(04).
001960         10  LINK-SIGNAL-COUNT   PIC S9(09) COMP.
001970         10  LINK-REC-COUNT      PIC S9(09) COMP.
001980         10  FILLER              PIC X(10).
001990
002000 PROCEDURE DIVISION USING LINK-REC.
002010
002020******************************************************************
002030* Steuerung -- overall control.  TSGREC0M is CALLed once per       *
002040* ticker after TSGSIG0M has produced its signal file and the       *
002050* day's option chain has been captured -- it never itself reads    *
002060* a run card; every threshold on LINK-REC either arrives from the  *
002070* driver or falls back to the shop defaults set below.             *
002080******************************************************************
002090 A100-STEUERUNG SECTION.
002100 A100-00.
002110     PERFORM B000-VORLAUF.
002120     IF PRG-OK
002130        PERFORM B100-VERARBEITUNG
002140     END-IF
002150     PERFORM B090-ENDE.
002160     EXIT PROGRAM.
002170 A100-99.
002180     EXIT.
002190
002200******************************************************************
002210* Vorlauf -- open files and load the whole option chain.  The     *
002220* chain is loaded complete, the same as TSGBKT0M loads its whole   *
002230* signal pass, because a single days signals may need to be        *
002240* matched against strikes anywhere in the chain -- there is no     *
002250* guarantee the option rows appear in the file in signal order.    *
002260******************************************************************
002270 B000-VORLAUF SECTION.
002280 B000-00.
002290     INITIALIZE SCHALTER COMP-FELDER.
002300*    C5-O-COUNT is a standalone 77-level, not part of the
002310*    COMP-FELDER group above, so it is zeroed separately here.
002320     MOVE ZERO TO C5-O-COUNT.
002330     MOVE ZERO TO LINK-RC LINK-REC-COUNT.
002340*    A caller that leaves both delta bounds at zero gets the desks
002350*    own default delta band and target delta rather than an
002360*    E100 scan that would reject every option in the chain.
002370     IF LINK-MIN-DELTA = ZERO AND LINK-MAX-DELTA = ZERO
002380        MOVE K-DFLT-MIN-DELTA TO LINK-MIN-DELTA
002390        MOVE K-DFLT-MAX-DELTA TO LINK-MAX-DELTA
002400        MOVE K-DFLT-TGT-DELTA TO LINK-TARGET-DELTA
002410     END-IF
002420
002430     OPEN INPUT  SIGNAL-IN-FILE.
002440     IF NOT SIN-OK
002450        DISPLAY "TSGREC0M -- CANNOT OPEN SIGNALS, STATUS ",
002460                FILE-STATUS-SIN
002470        SET PRG-ABBRUCH TO TRUE
002480        MOVE 9999 TO LINK-RC
002490        GO TO B000-99
002500     END-IF
002510
002520     OPEN INPUT  OPTION-IN-FILE.
002530     IF NOT OIN-OK
002540        DISPLAY "TSGREC0M -- CANNOT OPEN OPTNCHN, STATUS ",
002550                FILE-STATUS-OIN
002560        SET PRG-ABBRUCH TO TRUE
002570        MOVE 9999 TO LINK-RC
002580        GO TO B000-99
002590     END-IF
002600
002610     OPEN OUTPUT RECOMMEND-OUT-FILE.
002620     IF NOT ROUT-OK
002630        DISPLAY "TSGREC0M -- CANNOT OPEN OPTRECS, STATUS ",
002640                FILE-STATUS-ROUT
002650        SET PRG-ABBRUCH TO TRUE
002660        MOVE 9999 TO LINK-RC
002670        GO TO B000-99
002680     END-IF
002690
002700     PERFORM C100-LOAD-ONE-OPTION UNTIL OIN-AT-EOF OR PRG-ABBRUCH.
002710*    Prime the read-ahead on the signal side, same convention as
002720*    TSGSIG0Ms own B000, so B100s driving loop always has a
002730*    signal waiting on its first pass through D100.
002740     PERFORM C200-READ-ONE-SIGNAL.
002750 B000-99.
002760     EXIT.
002770
002780******************************************************************
002790* Verarbeitung -- one signal record per iteration, entry bars only *
002800* actually doing any work; D100 reads ahead to the next signal at  *
002810* its own D100-95 exit so this loop needs no separate read step.   *
002820******************************************************************
002830 B100-VERARBEITUNG SECTION.
002840 B100-00.
002850     PERFORM D100-00 THRU D100-99 UNTIL SIN-AT-EOF OR PRG-ABBRUCH.
002860 B100-99.
002870     EXIT.
002880
002890******************************************************************
002900* Nachlauf -- totals and close-down.  Two counts go back on        *
002910* LINK-REC: total entry signals seen (whether or not a suitable    *
002920* contract was ever found for them) and total recommendations      *
002930* actually written -- the gap between the two tells the driver     *
002940* how many entries had no eligible contract in the chain.          *
002950******************************************************************
002960 B090-ENDE SECTION.
002970 B090-00.
002980     IF SIN-OK OR SIN-AT-EOF
002990        CLOSE SIGNAL-IN-FILE
003000     END-IF
003010     IF OIN-OK OR OIN-AT-EOF
003020        CLOSE OPTION-IN-FILE
003030     END-IF
003040     IF ROUT-OK
003050        CLOSE RECOMMEND-OUT-FILE
003060     END-IF
003070     MOVE C9-TOTAL-SIGNALS TO LINK-SIGNAL-COUNT.
003080     MOVE C9-TOTAL-RECS    TO LINK-REC-COUNT.
003090     MOVE C9-TOTAL-RECS    TO D-TOTAL.
003100     DISPLAY "RECOMMEND -- TOTAL RECOMMENDATIONS WRITTEN ", D-TOTAL.
003110 B090-99.
003120     EXIT.
003130
003140******************************************************************
003150* Load one option-chain row into the in-memory table.  Only the   *
003160* fields E100/F100 actually consult are copied over -- strike,     *
003170* delta, IV and the two option premiums -- greeks other than       *
003180* delta arrive on OPTNCHN but have no eligibility rule of their    *
003190* own yet and are simply left off the working table.               *
003200******************************************************************
003210 C100-LOAD-ONE-OPTION SECTION.
003220 C100-00.
003230     READ OPTION-IN-FILE
003240         AT END SET OIN-AT-EOF TO TRUE
003250     END-READ.
003260     IF OIN-NOT-EOF
003270        ADD 1 TO C5-O-COUNT
003280*       3000-row ceiling covers a full chain of calls and puts
003290*       across every strike and both weekly and monthly
003300*       expirations for a single trading day.
003310        IF C5-O-COUNT > 3000
003320           DISPLAY "TSGREC0M -- OPTION TABLE OVERFLOW"
003330           SET PRG-ABBRUCH TO TRUE
003340           MOVE 9999 TO LINK-RC
003350           GO TO C100-99
003360        END-IF
003370        MOVE OPT-TRADE-DATE TO WO-TRADE-DATE(C5-O-COUNT)
003380        MOVE OPT-EXPIR-DATE TO WO-EXPIR-DATE(C5-O-COUNT)
003390        MOVE OPT-STRIKE     TO WO-STRIKE    (C5-O-COUNT)
003400        MOVE OPT-DELTA      TO WO-DELTA     (C5-O-COUNT)
003410        MOVE OPT-IV         TO WO-IV        (C5-O-COUNT)
003420        MOVE OPT-CALL-VALUE TO WO-CALL-VALUE(C5-O-COUNT)
003430        MOVE OPT-PUT-VALUE  TO WO-PUT-VALUE (C5-O-COUNT)
003440     END-IF.
003450 C100-99.
003460     EXIT.
003470
003480******************************************************************
003490* Read the next signal record.  Every bar TSGSIG0M wrote comes     *
003500* through here, entry or not -- D100 is what decides whether the   *
003510* bar just read is worth scanning the option chain for.            *
003520******************************************************************
003530 C200-READ-ONE-SIGNAL SECTION.
003540 C200-00.
003550     READ SIGNAL-IN-FILE
003560         AT END SET SIN-AT-EOF TO TRUE
003570     END-READ.
003580     IF SIN-NOK
003590        DISPLAY "TSGREC0M -- READ ERROR ON SIGNALS, STATUS ",
003600                FILE-STATUS-SIN
003610        SET PRG-ABBRUCH TO TRUE
003620        MOVE 9999 TO LINK-RC
003630     END-IF.
003640 C200-99.
003650     EXIT.
003660
003670******************************************************************
003680* Test one signal; scan the option table only if it is an entry.  *
003690* D100-00 THRU D100-99 is a plain paragraph range, not a SECTION -*
003700* the driving PERFORM above walks it once per signal record.      *
003710******************************************************************
003720 D100-00.
003730*    Skip anything that is not a fired entry -- the vast majority
003740*    of signal records loop straight through to D100-95 with no
003750*    option-chain scan at all.
003760     IF SIG-NOT-ENTRY OR SIG-TYPE = SPACES
003770        GO TO D100-95
003780     END-IF
003790     ADD 1 TO C9-TOTAL-SIGNALS.
003800     PERFORM E100-SCAN-OPTIONS.
003810     IF FOUND-ELIGIBLE
003820        PERFORM F100-WRITE-RECOMMENDATION
003830     END-IF.
003840 D100-95.
003850     PERFORM C200-READ-ONE-SIGNAL.
003860 D100-99.
003870     EXIT.
003880
003890******************************************************************
003900* Scan the whole option table for the closest eligible contract.  *
003910* "Closest" means nearest to LINK-TARGET-DELTA, signed to match    *
003920* the long/short direction of the entry -- E100 does not stop at   *
003930* the first eligible row, it keeps the best one found so far and   *
003940* only stops when the table runs out (E110 below).                 *
003950******************************************************************
003960 E100-SCAN-OPTIONS SECTION.
003970 E100-00.
003980     MOVE ZERO TO C5-BEST-IX W-BEST-DIFF.
003990     SET NONE-ELIGIBLE TO TRUE.
004000*    A long wants a call bought near the positive target delta;
004010*    a short wants a put, whose delta is negative, so the target
004020*    is negated to compare on the same scale as WO-DELTA below.
004030     IF SIG-IS-LONG
004040        MOVE LINK-TARGET-DELTA TO W-TARGET-DELTA
004050     ELSE
004060        COMPUTE W-TARGET-DELTA = ZERO - LINK-TARGET-DELTA
004070     END-IF
004080     PERFORM E110-TEST-ONE-OPTION VARYING C5-O-IX FROM 1 BY 1
004090             UNTIL C5-O-IX > C5-O-COUNT.
004100 E100-99.
004110     EXIT.
004120
004130******************************************************************
004140* Eligibility and delta-proximity test on one option-table row.   *
004150* Three gates must all pass before a row is even compared for      *
004160* proximity: same trade date as the signal, strike on the correct  *
004170* side of the current stock price (OTM), and delta inside the      *
004180* run cards min/max band -- only then does the row compete on      *
004190* nearness to the target delta against whatever was best so far.   *
004200******************************************************************
004210 E110-TEST-ONE-OPTION SECTION.
004220 E110-00.
004230*    Gate 1 -- the row has to belong to the same trading day as the
004240*    signal; the chain table holds one days worth of contracts only,
004250*    so in practice this test is mostly a defensive check.
004260     IF WO-TRADE-DATE(C5-O-IX) NOT = BAR-DATE OF SIGNAL-REC
004270        GO TO E110-99
004280     END-IF
004290     IF SIG-IS-LONG
004300*       Gate 2, long side -- a call is only worth buying out-of-the-
004310*       money, i.e. struck above the current close.
004320        IF NOT (WO-STRIKE(C5-O-IX) > BAR-CLOSE OF SIGNAL-REC)
004330           GO TO E110-99
004340        END-IF
004350*       Gate 3, long side -- call deltas are quoted positive, so
004360*       the run cards band is applied to WO-DELTA as-is.
004370        IF NOT (WO-DELTA(C5-O-IX) > LINK-MIN-DELTA AND
004380                WO-DELTA(C5-O-IX) < LINK-MAX-DELTA)
004390           GO TO E110-99
004400        END-IF
004410     ELSE
004420*       Gate 2, short side -- a put is only worth buying struck
004430*       below the current close.
004440        IF NOT (WO-STRIKE(C5-O-IX) < BAR-CLOSE OF SIGNAL-REC)
004450           GO TO E110-99
004460        END-IF
004470*       Gate 3, short side -- put deltas are quoted negative, so
004480*       the sign is flipped before testing against the same
004490*       positive min/max band used on the long side.
004500        COMPUTE W-NEG-DELTA = ZERO - WO-DELTA(C5-O-IX)
004510        IF NOT (W-NEG-DELTA > LINK-MIN-DELTA AND
004520                W-NEG-DELTA < LINK-MAX-DELTA)
004530           GO TO E110-99
004540        END-IF
004550     END-IF
004560*    Passed all three gates -- now judge how close this rows delta
004570*    sits to the target delta, unsigned, so the comparison below
004580*    works the same regardless of long/short.
004590     COMPUTE W-CUR-DIFF = WO-DELTA(C5-O-IX) - W-TARGET-DELTA.
004600     IF W-CUR-DIFF < ZERO
004610        COMPUTE W-CUR-DIFF = ZERO - W-CUR-DIFF
004620     END-IF
004630*    First eligible row wins by default; after that only a strictly
004640*    closer row replaces the current best match.
004650     IF NONE-ELIGIBLE OR W-CUR-DIFF < W-BEST-DIFF
004660        MOVE W-CUR-DIFF TO W-BEST-DIFF
004670        MOVE C5-O-IX    TO C5-BEST-IX
004680        SET FOUND-ELIGIBLE TO TRUE
004690     END-IF.
004700 E110-99.
004710     EXIT.
004720
004730******************************************************************
004740* Write the recommendation for the best contract found.  Everything*
004750* here is a straight carry-over from either the signal or the       *
004760* winning option-table row picked by E100/E110 -- no further        *
004770* eligibility testing happens at this point.                        *
004780******************************************************************
004790 F100-WRITE-RECOMMENDATION SECTION.
004800 F100-00.
004810     MOVE BAR-DATE  OF SIGNAL-REC   TO REC-DATE.
004820     MOVE SIG-TYPE                  TO REC-SIG-TYPE.
004830     MOVE BAR-CLOSE OF SIGNAL-REC   TO REC-STOCK-PRICE.
004840     MOVE SIG-STOPLOSS              TO REC-STOPLOSS.
004850*    Risk is reported as a positive distance regardless of long or
004860*    short -- REC-SIG-TYPE tells the reader which side it is on.
004870     IF BAR-CLOSE OF SIGNAL-REC >= SIG-STOPLOSS
004880        COMPUTE REC-RISK = BAR-CLOSE OF SIGNAL-REC - SIG-STOPLOSS
004890     ELSE
004900        COMPUTE REC-RISK = SIG-STOPLOSS - BAR-CLOSE OF SIGNAL-REC
004910     END-IF
004920*    Long entries get a call quoted at its ask (WO-CALL-VALUE);
004930*    short entries get a put quoted the same way -- the option
004940*    table carries both sides of every strike, so no second scan
004950*    is needed to pick up the opposite side's premium.
004960     IF SIG-IS-LONG
004970        MOVE "CALL" TO REC-OPT-TYPE
004980        MOVE WO-CALL-VALUE(C5-BEST-IX) TO REC-PRICE
004990     ELSE
005000        MOVE "PUT " TO REC-OPT-TYPE
005010        MOVE WO-PUT-VALUE(C5-BEST-IX)  TO REC-PRICE
005020     END-IF
005030     MOVE WO-STRIKE(C5-BEST-IX)      TO REC-STRIKE.
005040     MOVE WO-EXPIR-DATE(C5-BEST-IX)  TO REC-EXPIR.
005050     MOVE WO-DELTA(C5-BEST-IX)       TO REC-DELTA.
005060     WRITE RECOMMENDATION-REC.
005070     IF NOT ROUT-OK
005080        DISPLAY "TSGREC0M -- WRITE ERROR ON OPTRECS, STATUS ",
005090                FILE-STATUS-ROUT
005100        SET PRG-ABBRUCH TO TRUE
005110        MOVE 9999 TO LINK-RC
005120     ELSE
005130        ADD 1 TO C9-TOTAL-RECS
005140     END-IF.
005150 F100-99.
005160     EXIT.
