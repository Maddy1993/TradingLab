000100******************************************************************
000110*                                                                *
000120*   TSGSIG0M                                                    *
000130*                                                                *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.     TSGSIG0M.
000170 AUTHOR.         R. J. HALVERSON.
000180 INSTALLATION.   GREENBRIAR TRADING SYSTEMS - DP DIVISION.
000190 DATE-WRITTEN.   1987-05-02.
000200 DATE-COMPILED.
000210 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000220*
000230*------------------------------------------------------------------*
000240*  SHORT DESCRIPTION :: Red Candle Theory signal generator.  Scans
000250*                       one ticker's intraday price-bar file, day
000260*                       by day, and marks LONG/SHORT entry signals
000270*                       with a stop-loss price on the qualifying
000280*                       bar.
000290*  TICKET            :: TSG-0002
000300*  CHANGE HISTORY                                                   *
000310*------------------------------------------------------------------*
000320*  VERS.   DATE        BY   COMMENT                                *
000330*  ------  ----------  ---  ------------------------------------- *
000340*  1.00.00 1987-05-02  RJH  Initial write, break-up/break-down
000350*                           scan only, no confirmation filters
000360*  1.01.00 1988-02-09  RJH  Added SIG-CANDLE-I-FLAG to output so
000370*                           TSGDRV0O could report candle I
000380*  1.02.00 1991-08-19  CMK  Added RSI / volume confirmation
000390*                           filters (WS-RSI-WORK, WS-VOL-WORK)
000400*  1.03.00 1996-11-04  CMK  Widened price fields to S9(7)V9(4)
000410*  1.04.00 1999-01-22  DLT  Y2K -- BAR-DATE already 4-digit
000420*                           century, no change needed, cert only
000430*  1.05.00 2004-06-30  PAW  Raised WS-DAY-TABLE to 500 entries
000440*                           for 1-minute bars on high-volume days
000450*  1.06.00 2007-03-15  PAW  Fixed high-latch reset test (was
000460*                           comparing to I-LOW instead of I-HIGH)
000470*  1.07.00 2011-03-09  RTM  First-candle flag now set ahead of
000480*                           the short-day gate in C200-EVALUATE-
000490*                           DAY -- was skipped on 1-3 bar days
000500*------------------------------------------------------------------*
000510*
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.   TANDEM-NONSTOP.
000550 OBJECT-COMPUTER.   TANDEM-NONSTOP.
000560 SPECIAL-NAMES.
000570     C01 IS TOP-OF-FORM
000580     UPSI-0 IS TSG-TEST-RUN-SW
000590         ON STATUS IS TSG-TEST-RUN
000600     CLASS ALPHNUM IS "0123456789"
000610                      "abcdefghijklmnopqrstuvwxyz"
000620                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000630                      " .,;-_!$%/=*+".
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT PRICE-BAR-FILE   ASSIGN TO PRICEBAR
000670         ORGANIZATION IS SEQUENTIAL
000680         FILE STATUS  IS FILE-STATUS-PBAR.
000690
000700     SELECT SIGNAL-OUT-FILE  ASSIGN TO SIGNALS
000710         ORGANIZATION IS SEQUENTIAL
000720         FILE STATUS  IS FILE-STATUS-SOUT.
000730 DATA DIVISION.
000740 FILE SECTION.
000750 FD  PRICE-BAR-FILE
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 80 CHARACTERS.
000780     COPY TSGPBRC OF "=TSGLIB".
000790
000800 FD  SIGNAL-OUT-FILE
000810     LABEL RECORDS ARE STANDARD
000820     RECORD CONTAINS 100 CHARACTERS.
000830     COPY TSGSIGC OF "=TSGLIB".
000840
000850 WORKING-STORAGE SECTION.
000860*--------------------------------------------------------------------*
000870* Comp-fields: prefix Cn, n = number of digits                       *
000880*--------------------------------------------------------------------*
000890 01          COMP-FELDER.
000900     05      C4-IX               PIC S9(04) COMP.
000910     05      C4-SCAN-START       PIC S9(04) COMP.
000920     05      C4-DAY-COUNT        PIC S9(04) COMP.
000930     05      C4-DAY-SIGNALS      PIC S9(04) COMP.
000940     05      C4-RED-IX           PIC S9(04) COMP.
000950     05      C4-I-IX             PIC S9(04) COMP.
000960     05      C9-TOTAL-BARS       PIC S9(09) COMP.
000970     05      C9-TOTAL-SIGNALS    PIC S9(09) COMP.
000980     05      C9-TOTAL-DAYS       PIC S9(09) COMP.
000990     05      FILLER              PIC X(10).
001000*--------------------------------------------------------------------*
001010* Display-fields: prefix D                                           *
001020*--------------------------------------------------------------------*
001030 01          DISPLAY-FELDER.
001040     05      D-DATE              PIC  9(08).
001050     05      D-COUNT             PIC ZZZZ9.
001060     05      D-TOTAL             PIC ZZZZZZ9.
001070     05      FILLER              PIC X(10).
001080*--------------------------------------------------------------------*
001090* Fields with constant content: prefix K                             *
001100*--------------------------------------------------------------------*
001110 01          KONSTANTE-FELDER.
001120     05      K-MODUL             PIC X(08)  VALUE "TSGSIG0M".
001130     05      FILLER              PIC X(10).
001140*----------------------------------------------------------------*
001150* Conditional fields                                              *
001160*----------------------------------------------------------------*
001170 01          SCHALTER.
001180     05      FILE-STATUS-PBAR    PIC X(02).
001190          88 PBAR-OK                        VALUE "00".
001200          88 PBAR-EOF                       VALUE "10".
001210          88 PBAR-NOK                       VALUE "01" THRU "09"
001220                                                   "11" THRU "99".
001230     05      FILE-STATUS-SOUT    PIC X(02).
001240          88 SOUT-OK                        VALUE "00".
001250          88 SOUT-NOK                       VALUE "01" THRU "99".
001260
001270     05      PRG-STATUS          PIC 9      VALUE ZERO.
001280          88 PRG-OK                         VALUE ZERO.
001290          88 PRG-ABBRUCH                    VALUE 1 THRU 9.
001300
001310     05      PBAR-EOF-SW         PIC X      VALUE "N".
001320          88 PBAR-AT-EOF                    VALUE "Y".
001330          88 PBAR-NOT-EOF                   VALUE "N".
001340
001350     05      DAY-BREAK-SW        PIC X      VALUE "N".
001360          88 DAY-HAS-BROKEN                 VALUE "Y".
001370          88 DAY-NOT-BROKEN                 VALUE "N".
001380
001390     05      RED-FLAG-SW         PIC X      VALUE "N".
001400          88 RED-FOUND                      VALUE "Y".
001410          88 RED-NOT-FOUND                  VALUE "N".
001420
001430     05      CANDLEI-FLAG-SW     PIC X      VALUE "N".
001440          88 CANDLEI-FOUND                  VALUE "Y".
001450          88 CANDLEI-NOT-FOUND              VALUE "N".
001460
001470     05      HIGH-LATCH-SW       PIC X      VALUE "N".
001480          88 HIGH-LATCH-SET                 VALUE "Y".
001490          88 HIGH-LATCH-NOTSET              VALUE "N".
001500
001510     05      LOW-LATCH-SW        PIC X      VALUE "N".
001520          88 LOW-LATCH-SET                  VALUE "Y".
001530          88 LOW-LATCH-NOTSET               VALUE "N".
001540
001550     05      FILLER              PIC X(10).
001560*--------------------------------------------------------------------*
001570* other work fields                                                  *
001580*--------------------------------------------------------------------*
001590 01          WORK-FELDER.
001600     05      W-HOLD-DATE         PIC 9(08)          VALUE ZERO.
001610     05      W-HOLD-DATE-X REDEFINES W-HOLD-DATE.
001620         10  W-HOLD-DATE-CCYY    PIC 9(04).
001630         10  W-HOLD-DATE-MM      PIC 9(02).
001640         10  W-HOLD-DATE-DD      PIC 9(02).
001650     05      W-DAY-DATE          PIC 9(08)          VALUE ZERO.
001660     05      W-DAY-DATE-X REDEFINES W-DAY-DATE.
001670         10  W-DAY-DATE-CCYY     PIC 9(04).
001680         10  W-DAY-DATE-MM       PIC 9(02).
001690         10  W-DAY-DATE-DD       PIC 9(02).
001700     05      W-I-HIGH            PIC S9(07)V9(04)   VALUE ZERO.
001710     05      W-I-LOW             PIC S9(07)V9(04)   VALUE ZERO.
001720     05      W-PREV-CLOSE        PIC S9(07)V9(04)   VALUE ZERO.
001730     05      W-DELTA             PIC S9(07)V9(04)   VALUE ZERO.
001740     05      FILLER              PIC X(10)          VALUE SPACES.
001750*--------------------------------------------------------------------*
001760* one trading day of bars, carried forward for the entry scan.       *
001770* WS-DAY-TABLE holds up to 500 one-minute bars, comfortably above    *
001780* a normal 6.5-hour session (see history 1.05.00).                   *
001790*--------------------------------------------------------------------*
001800 01          WS-DAY-TABLE.
001810     05      WS-DAY-BAR OCCURS 500 TIMES.
001820         10  WD-DATE             PIC 9(08).
001830         10  WD-TIME             PIC 9(06).
001840         10  WD-OPEN             PIC S9(07)V9(04).
001850         10  WD-HIGH             PIC S9(07)V9(04).
001860         10  WD-LOW              PIC S9(07)V9(04).
001870         10  WD-CLOSE            PIC S9(07)V9(04).
001880         10  WD-VOLUME           PIC 9(12).
001890         10  WD-FIRST-CANDLE     PIC X.
001900         10  WD-FIRST-RED        PIC X.
001910         10  WD-CANDLE-I         PIC X.
001920         10  WD-ENTRY-FLAG       PIC X.
001930         10  WD-TYPE             PIC X(05).
001940         10  WD-STOPLOSS         PIC S9(07)V9(04).
001950         10  WD-RSI-READY        PIC X.
001960         10  WD-RSI              PIC S9(05)V9(04).
001970         10  WD-VOLRATIO-READY   PIC X.
001980         10  WD-VOLRATIO         PIC S9(03)V9(04).
001990         10  FILLER              PIC X(05).
002000*--------------------------------------------------------------------*
002010* Standalone scratch counter, not part of any 01 group -- carries    *
002020* the count of RSI price-deltas seen so far so C120 knows when the   *
002030* rolling gain/loss buffer has enough history to compute an RSI.     *
002040*--------------------------------------------------------------------*
002050 77          WS-RSI-PRICE-COUNT  PIC S9(07) COMP    VALUE ZERO.
002060*--------------------------------------------------------------------*
002070* RSI confirmation filter work area (rolling gain/loss buffer)       *
002080*--------------------------------------------------------------------*
002090 01          WS-RSI-WORK.
002100     05      WS-RSI-PREV-CLOSE   PIC S9(07)V9(04)    VALUE ZERO.
002110     05      WS-RSI-SLOT         PIC S9(03) COMP    VALUE 1.
002120     05      WS-RSI-FILLED       PIC S9(03) COMP    VALUE ZERO.
002130     05      WS-RSI-SUM-GAIN     PIC S9(09)V9(04)    VALUE ZERO.
002140     05      WS-RSI-SUM-LOSS     PIC S9(09)V9(04)    VALUE ZERO.
002150     05      WS-RSI-GAIN-TBL OCCURS 50 TIMES
002160                             PIC S9(07)V9(04)    VALUE ZERO.
002170     05      WS-RSI-LOSS-TBL OCCURS 50 TIMES
002180                             PIC S9(07)V9(04)    VALUE ZERO.
002190     05      WS-RSI-AVG-GAIN     PIC S9(07)V9(04).
002200     05      WS-RSI-AVG-LOSS     PIC S9(07)V9(04).
002210     05      WS-RSI-RS           PIC S9(05)V9(04).
002220     05      FILLER              PIC X(10).
002230*--------------------------------------------------------------------*
002240* Volume confirmation filter work area (fixed 5-bar moving average)  *
002250*--------------------------------------------------------------------*
002260 01          WS-VOL-WORK.
002270     05      WS-VOL-SLOT         PIC S9(01) COMP    VALUE 1.
002280     05      WS-VOL-FILLED       PIC S9(01) COMP    VALUE ZERO.
002290     05      WS-VOL-SUM          PIC S9(13) COMP    VALUE ZERO.
002300     05      WS-VOL-TBL OCCURS 5 TIMES
002310                             PIC 9(12)           VALUE ZERO.
002320     05      WS-VOL-AVG          PIC 9(12).
002330     05      WS-VOL-AVG-X REDEFINES WS-VOL-AVG PIC X(12).
002340     05      FILLER              PIC X(10).
002350*--------------------------------------------------------------------*
002360* linkage: business parameters passed by TSGDRV0O                    *
002370*--------------------------------------------------------------------*
002380 LINKAGE SECTION.
002390 01     LINK-REC.
002400    05  LINK-HDR.
002410*       ticker this run is for, informational / DISPLAY only
002420     10 LINK-TICKER              PIC X(10).
002430     10 LINK-RC                  PIC S9(04) COMP.
002440*       0    = OK
002450*       9999 = PRG-ABBRUCH -- caller must react
002460    05  LINK-DATA.
002470     10 LINK-CONFIRM-SW          PIC X.
002480*          "Y" = apply RSI/volume confirmation, "N" = raw scan only
002490     10 LINK-RSI-PERIOD          PIC S9(03) COMP.
002500     10 LINK-RSI-THRESHOLD       PIC S9(03)V99.
002510     10 LINK-VOL-FACTOR          PIC S9(03)V99.
002520     10 LINK-DAY-COUNT           PIC S9(09) COMP.
002530     10 LINK-SIGNAL-COUNT        PIC S9(09) COMP.
002540     10 FILLER                   PIC X(10).
002550 PROCEDURE DIVISION USING LINK-REC.
002560******************************************************************
002570* Control section.  Standard shop framework: Vorlauf/Verarbeitung/*
002580* Nachlauf (setup/process/close-down), same three-way split used  *
002590* by every TSG module and by the ANO/SSF modules this shop wrote  *
002600* before the Red Candle Theory work was taken on.                 *
002610******************************************************************
002620 A100-STEUERUNG SECTION.
002630 A100-00.
002640     PERFORM B000-VORLAUF.
002650     IF PRG-OK
002660        PERFORM B100-VERARBEITUNG
002670     END-IF
002680     PERFORM B090-ENDE.
002690     EXIT PROGRAM.
002700 A100-99.
002710     EXIT.
002720
002730******************************************************************
002740* Vorlauf -- open files, prime the read-ahead.                    *
002750* This module is always CALLed by TSGDRV0O, never run stand-alone,*
002760* so LINK-REC arrives already populated with the callers ticker  *
002770* and rule parameters; nothing here reads a run-card or PARM.     *
002780******************************************************************
002790 B000-VORLAUF SECTION.
002800 B000-00.
002810     INITIALIZE SCHALTER COMP-FELDER WS-RSI-WORK WS-VOL-WORK.
002820*    WS-RSI-PRICE-COUNT is a standalone 77-level, not part of the
002830*    WS-RSI-WORK group above, so it is zeroed separately here.
002840     MOVE ZERO TO WS-RSI-PRICE-COUNT.
002850     MOVE ZERO  TO LINK-RC LINK-DAY-COUNT LINK-SIGNAL-COUNT.
002860     MOVE 1     TO WS-RSI-SLOT WS-VOL-SLOT.
002870
002880     OPEN INPUT  PRICE-BAR-FILE.
002890     IF NOT PBAR-OK
002900        DISPLAY "TSGSIG0M -- CANNOT OPEN PRICEBAR, STATUS ",
002910                FILE-STATUS-PBAR
002920        SET PRG-ABBRUCH TO TRUE
002930        MOVE 9999 TO LINK-RC
002940        GO TO B000-99
002950     END-IF
002960
002970     OPEN OUTPUT SIGNAL-OUT-FILE.
002980     IF NOT SOUT-OK
002990        DISPLAY "TSGSIG0M -- CANNOT OPEN SIGNALS, STATUS ",
003000                FILE-STATUS-SOUT
003010        SET PRG-ABBRUCH TO TRUE
003020        MOVE 9999 TO LINK-RC
003030        GO TO B000-99
003040     END-IF
003050
003060*    Prime the read-ahead: the very first PRICE-BAR-REC is read
003070*    here so C100-PROCESS-ONE-DAY always has a bar waiting when
003080*    B100-VERARBEITUNG makes its first call.  Every day-break
003090*    test downstream (C110) compares the CURRENT bar just read
003100*    against W-HOLD-DATE, the date carried over from this priming
003110*    read or from the previous days break.
003120     PERFORM C010-READ-PRICE-BAR.
003130     IF PBAR-NOT-EOF
003140        MOVE BAR-DATE OF PRICE-BAR-REC TO W-HOLD-DATE
003150     END-IF
003160 B000-99.
003170     EXIT.
003180
003190******************************************************************
003200* Verarbeitung -- one trading day per iteration.  Runs until the  *
003210* price-bar file is exhausted or a prior section has set the      *
003220* program abort switch (bad OPEN, table overflow, etc).           *
003230******************************************************************
003240 B100-VERARBEITUNG SECTION.
003250 B100-00.
003260     PERFORM C100-PROCESS-ONE-DAY UNTIL PBAR-AT-EOF OR PRG-ABBRUCH.
003270 B100-99.
003280     EXIT.
003290
003300******************************************************************
003310* Nachlauf -- totals and close-down.  Feeds the run totals back   *
003320* to TSGDRV0O on LINK-REC and DISPLAYs them for the run log; the  *
003330* drivers own D200 listing recomputes signal counts independently*
003340* from SIGNAL-REC so an operator can cross-check the two figures. *
003350******************************************************************
003360 B090-ENDE SECTION.
003370 B090-00.
003380     IF PBAR-OK OR PBAR-AT-EOF
003390        CLOSE PRICE-BAR-FILE
003400     END-IF
003410     IF SOUT-OK
003420        CLOSE SIGNAL-OUT-FILE
003430     END-IF
003440     MOVE C9-TOTAL-DAYS    TO LINK-DAY-COUNT.
003450     MOVE C9-TOTAL-SIGNALS TO LINK-SIGNAL-COUNT.
003460     MOVE C9-TOTAL-DAYS    TO D-TOTAL.
003470     DISPLAY "SIGNAL-GEN -- DAYS PROCESSED    ", D-TOTAL.
003480     MOVE C9-TOTAL-SIGNALS TO D-TOTAL.
003490     DISPLAY "SIGNAL-GEN -- TOTAL SIGNALS     ", D-TOTAL.
003500 B090-99.
003510     EXIT.
003520
003530******************************************************************
003540* Read one PRICE-BAR record, set PBAR-EOF-SW at end of file       *
003550******************************************************************
003560 C010-READ-PRICE-BAR SECTION.
003570 C010-00.
003580     READ PRICE-BAR-FILE
003590         AT END SET PBAR-AT-EOF TO TRUE
003600     END-READ.
003610     IF PBAR-NOT-EOF
003620        ADD 1 TO C9-TOTAL-BARS
003630     END-IF.
003640 C010-99.
003650     EXIT.
003660
003670******************************************************************
003680* Process one trading day: load its bars, evaluate, write them.  *
003690* The DAY-NOT-BROKEN / DAY-HAS-BROKEN switch is flipped by C110   *
003700* the moment it sees a bar dated after the day now being loaded;  *
003710* the bar that trips the switch is NOT consumed into this days   *
003720* table -- it stays in PRICE-BAR-REC as the first bar of the next.*
003730******************************************************************
003740 C100-PROCESS-ONE-DAY SECTION.
003750 C100-00.
003760     MOVE W-HOLD-DATE TO W-DAY-DATE.
003770     MOVE ZERO TO C4-DAY-COUNT C4-DAY-SIGNALS.
003780     SET DAY-NOT-BROKEN TO TRUE.
003790     PERFORM C110-STORE-AND-READ UNTIL PBAR-AT-EOF OR DAY-HAS-BROKEN
003800                                     OR PRG-ABBRUCH.
003810     ADD 1 TO C9-TOTAL-DAYS.
003820*    C200-00 THRU C200-99 applies the Red Candle / Candle I rules
003830*    to the day just loaded; C500 then rewrites every bar of the
003840*    day regardless of whether any entry fired, so SIGNAL-OUT-FILE
003850*    always carries one output record per input bar.
003860     PERFORM C200-00 THRU C200-99.
003870     PERFORM C500-WRITE-DAY.
003880 C100-99.
003890     EXIT.
003900
003910******************************************************************
003920* Store the currently-held bar in the day table, compute its     *
003930* indicators, then read the next bar and decide whether the day  *
003940* has broken.                                                    *
003950******************************************************************
003960 C110-STORE-AND-READ SECTION.
003970 C110-00.
003980*    WD-DAY-TABLE is fixed at 500 occurrences (see the copybook
003990*    banner above) -- an intraday file with a bar interval finer
004000*    than roughly one-minute bars over a 24-hour session would
004010*    overrun it, hence the abort test below rather than a silent
004020*    truncation of the day.
004030     ADD 1 TO C4-DAY-COUNT.
004040     IF C4-DAY-COUNT > 500
004050        DISPLAY "TSGSIG0M -- DAY TABLE OVERFLOW AT ", W-DAY-DATE
004060        SET PRG-ABBRUCH TO TRUE
004070        MOVE 9999 TO LINK-RC
004080        GO TO C110-99
004090     END-IF
004100     MOVE BAR-DATE   OF PRICE-BAR-REC TO WD-DATE   (C4-DAY-COUNT).
004110     MOVE BAR-TIME   OF PRICE-BAR-REC TO WD-TIME   (C4-DAY-COUNT).
004120     MOVE BAR-OPEN   OF PRICE-BAR-REC TO WD-OPEN   (C4-DAY-COUNT).
004130     MOVE BAR-HIGH   OF PRICE-BAR-REC TO WD-HIGH   (C4-DAY-COUNT).
004140     MOVE BAR-LOW    OF PRICE-BAR-REC TO WD-LOW    (C4-DAY-COUNT).
004150     MOVE BAR-CLOSE  OF PRICE-BAR-REC TO WD-CLOSE  (C4-DAY-COUNT).
004160     MOVE BAR-VOLUME OF PRICE-BAR-REC TO WD-VOLUME (C4-DAY-COUNT).
004170*    Every evaluation flag defaults to "N"/spaces at load time;
004180*    C200 THRU C235 downstream only ever turn a flag ON, never
004190*    off, so this is the sole place any of them is cleared.
004200     MOVE "N" TO WD-FIRST-CANDLE(C4-DAY-COUNT)
004210                 WD-FIRST-RED   (C4-DAY-COUNT)
004220                 WD-CANDLE-I    (C4-DAY-COUNT)
004230                 WD-ENTRY-FLAG  (C4-DAY-COUNT).
004240     MOVE SPACES TO WD-TYPE(C4-DAY-COUNT).
004250     MOVE ZERO   TO WD-STOPLOSS(C4-DAY-COUNT).
004260*    The two confirmation indicators are computed bar-by-bar as
004270*    each bar is stored, not in a later pass, so their rolling
004280*    tables stay in step with the bar actually being loaded.
004290     PERFORM C120-COMPUTE-RSI.
004300     PERFORM C130-COMPUTE-VOLRATIO.
004310     PERFORM C010-READ-PRICE-BAR.
004320     IF PBAR-NOT-EOF
004330        IF BAR-DATE OF PRICE-BAR-REC NOT = W-DAY-DATE
004340           MOVE BAR-DATE OF PRICE-BAR-REC TO W-HOLD-DATE
004350           SET DAY-HAS-BROKEN TO TRUE
004360        END-IF
004370     END-IF.
004380 C110-99.
004390     EXIT.
004400
004410******************************************************************
004420* RSI(P) confirmation indicator, rolling gain/loss sums.  Undef- *
004430* ined (WD-RSI-READY = "N") until LINK-RSI-PERIOD deltas exist.  *
004440* History 1.02.00.                                               *
004450******************************************************************
004460 C120-COMPUTE-RSI SECTION.
004470 C120-00.
004480     MOVE "N" TO WD-RSI-READY(C4-DAY-COUNT).
004490     MOVE ZERO TO WD-RSI(C4-DAY-COUNT).
004500*    Need at least one prior close to form a delta; the very
004510*    first price bar of the whole run has no such delta.
004520     IF WS-RSI-PRICE-COUNT = ZERO
004530        GO TO C120-90
004540     END-IF
004550
004560     COMPUTE W-DELTA = WD-CLOSE(C4-DAY-COUNT) - WS-RSI-PREV-CLOSE.
004570
004580*    Wilder-style rolling sum: drop the delta that is about to be
004590*    overwritten in the circular table before adding the new one,
004600*    so WS-RSI-SUM-GAIN/-LOSS always cover exactly the trailing
004610*    LINK-RSI-PERIOD deltas without re-totalling the whole table.
004620     IF WS-RSI-FILLED >= LINK-RSI-PERIOD
004630        SUBTRACT WS-RSI-GAIN-TBL(WS-RSI-SLOT) FROM WS-RSI-SUM-GAIN
004640        SUBTRACT WS-RSI-LOSS-TBL(WS-RSI-SLOT) FROM WS-RSI-SUM-LOSS
004650     END-IF
004660
004670*    A gain delta and a loss delta are mutually exclusive per bar;
004680*    the losing side is always recorded as a positive magnitude.
004690     IF W-DELTA > ZERO
004700        MOVE W-DELTA TO WS-RSI-GAIN-TBL(WS-RSI-SLOT)
004710        MOVE ZERO    TO WS-RSI-LOSS-TBL(WS-RSI-SLOT)
004720     ELSE
004730        MOVE ZERO    TO WS-RSI-GAIN-TBL(WS-RSI-SLOT)
004740        COMPUTE WS-RSI-LOSS-TBL(WS-RSI-SLOT) = ZERO - W-DELTA
004750     END-IF
004760     ADD WS-RSI-GAIN-TBL(WS-RSI-SLOT) TO WS-RSI-SUM-GAIN.
004770     ADD WS-RSI-LOSS-TBL(WS-RSI-SLOT) TO WS-RSI-SUM-LOSS.
004780
004790*    Advance the circular slot and note whether the buffer has
004800*    filled to a full period yet; WS-RSI-FILLED never counts past
004810*    LINK-RSI-PERIOD once it gets there.
004820     ADD 1 TO WS-RSI-SLOT.
004830     IF WS-RSI-SLOT > LINK-RSI-PERIOD
004840        MOVE 1 TO WS-RSI-SLOT
004850     END-IF
004860     IF WS-RSI-FILLED < LINK-RSI-PERIOD
004870        ADD 1 TO WS-RSI-FILLED
004880     END-IF
004890
004900*    RSI is undefined until a full period of deltas exists; a
004910*    zero average loss is treated as the maximum reading (100)
004920*    rather than a divide-by-zero.
004930     IF WS-RSI-FILLED >= LINK-RSI-PERIOD
004940        COMPUTE WS-RSI-AVG-GAIN ROUNDED =
004950                WS-RSI-SUM-GAIN / LINK-RSI-PERIOD
004960        COMPUTE WS-RSI-AVG-LOSS ROUNDED =
004970                WS-RSI-SUM-LOSS / LINK-RSI-PERIOD
004980        IF WS-RSI-AVG-LOSS = ZERO
004990           MOVE 100 TO WD-RSI(C4-DAY-COUNT)
005000        ELSE
005010           COMPUTE WS-RSI-RS ROUNDED =
005020                   WS-RSI-AVG-GAIN / WS-RSI-AVG-LOSS
005030           COMPUTE WD-RSI(C4-DAY-COUNT) ROUNDED =
005040                   100 - (100 / (1 + WS-RSI-RS))
005050        END-IF
005060        MOVE "Y" TO WD-RSI-READY(C4-DAY-COUNT)
005070     END-IF.
005080 C120-90.
005090     MOVE WD-CLOSE(C4-DAY-COUNT) TO WS-RSI-PREV-CLOSE.
005100     ADD 1 TO WS-RSI-PRICE-COUNT.
005110 C120-99.
005120     EXIT.
005130
005140******************************************************************
005150* Volume-ratio confirmation indicator, fixed 5-bar moving average*
005160* of BAR-VOLUME.  History 1.02.00.                                *
005170******************************************************************
005180 C130-COMPUTE-VOLRATIO SECTION.
005190 C130-00.
005200     MOVE "N" TO WD-VOLRATIO-READY(C4-DAY-COUNT).
005210     MOVE ZERO TO WD-VOLRATIO(C4-DAY-COUNT).
005220
005230*    Same circular-table technique as C120, but a plain 5-slot
005240*    average rather than Wilder smoothing -- the theory calls for
005250*    a simple trailing volume comparison, not an EMA.
005260     IF WS-VOL-FILLED >= 5
005270        SUBTRACT WS-VOL-TBL(WS-VOL-SLOT) FROM WS-VOL-SUM
005280     END-IF
005290     MOVE WD-VOLUME(C4-DAY-COUNT) TO WS-VOL-TBL(WS-VOL-SLOT).
005300     ADD  WS-VOL-TBL(WS-VOL-SLOT) TO WS-VOL-SUM.
005310
005320     ADD 1 TO WS-VOL-SLOT.
005330     IF WS-VOL-SLOT > 5
005340        MOVE 1 TO WS-VOL-SLOT
005350     END-IF
005360     IF WS-VOL-FILLED < 5
005370        ADD 1 TO WS-VOL-FILLED
005380     END-IF
005390
005400     IF WS-VOL-FILLED >= 5
005410        COMPUTE WS-VOL-AVG ROUNDED = WS-VOL-SUM / 5
005420        IF WS-VOL-AVG > ZERO
005430           COMPUTE WD-VOLRATIO(C4-DAY-COUNT) ROUNDED =
005440                   WD-VOLUME(C4-DAY-COUNT) / WS-VOL-AVG
005450           MOVE "Y" TO WD-VOLRATIO-READY(C4-DAY-COUNT)
005460        END-IF
005470     END-IF.
005480 C130-99.
005490     EXIT.
005500
005510******************************************************************
005520* Evaluate the day just loaded: red candle, candle I, entry scan. *
005530* C200-00 THRU C200-99 is a plain paragraph range, not a SECTION -*
005540* C100-PROCESS-ONE-DAY performs it once per day, falling through  *
005550* C200-10/C200-20 or short-circuiting on GO TO C200-99 below.     *
005560******************************************************************
005570 C200-00.
005580*    RTM 2011-03-09 -- first-bar flag is a per-day fact and must
005590*    be set before the short-day gate below, else a 1-3 bar day
005600*    never gets its opening bar flagged
005610     MOVE "Y" TO WD-FIRST-CANDLE(1).
005620     IF C4-DAY-COUNT < 4
005630        GO TO C200-99
005640     END-IF
005650     PERFORM C210-FIND-RED-CANDLE.
005660     IF RED-NOT-FOUND
005670        GO TO C200-99
005680     END-IF
005690 C200-10.
005700     PERFORM C220-FIND-CANDLE-I.
005710     IF CANDLEI-NOT-FOUND
005720        GO TO C200-99
005730     END-IF
005740 C200-20.
005750     PERFORM C230-SCAN-ENTRIES.
005760 C200-99.
005770     EXIT.
005780
005790******************************************************************
005800* Find the day's first red candle among bars after the opener   *
005810******************************************************************
005820 C210-FIND-RED-CANDLE SECTION.
005830 C210-00.
005840*    Scan starts at bar 2 -- bar 1 is the days opener and is never
005850*    itself eligible to be the red candle, per the theorys rule
005860*    that the red candle must be a REACTION to the opening bar.
005870     SET RED-NOT-FOUND TO TRUE.
005880     MOVE ZERO TO C4-RED-IX.
005890     PERFORM C211-TEST-ONE-BAR-RED VARYING C4-IX FROM 2 BY 1
005900             UNTIL C4-IX > C4-DAY-COUNT OR RED-FOUND.
005910 C210-99.
005920     EXIT.
005930
005940*    A bar is "red" simply when it closes below its own open --
005950*    no reference to any other bar is needed for this test.
005960 C211-TEST-ONE-BAR-RED SECTION.
005970 C211-00.
005980     IF WD-CLOSE(C4-IX) < WD-OPEN(C4-IX)
005990        SET RED-FOUND TO TRUE
006000        MOVE C4-IX TO C4-RED-IX
006010        MOVE "Y" TO WD-FIRST-RED(C4-IX)
006020     END-IF.
006030 C211-99.
006040     EXIT.
006050
006060******************************************************************
006070* Find candle I: first close-through of R's high or low, after R *
006080******************************************************************
006090 C220-FIND-CANDLE-I SECTION.
006100 C220-00.
006110*    Candle I is the first bar AFTER the red candle whose close
006120*    breaks outside the red candles own high/low range -- this
006130*    range, not the opening bars, is what the rest of the days
006140*    breakout tests (C230) are measured against.
006150     SET CANDLEI-NOT-FOUND TO TRUE.
006160     COMPUTE C4-SCAN-START = C4-RED-IX + 1.
006170     PERFORM C221-TEST-ONE-BAR-I VARYING C4-IX FROM C4-SCAN-START
006180             BY 1 UNTIL C4-IX > C4-DAY-COUNT OR CANDLEI-FOUND.
006190 C220-99.
006200     EXIT.
006210
006220*    Either a close above the red candles high or below its low
006230*    qualifies -- whichever direction the market shows first sets
006240*    the tone (long-side or short-side breakout scan) for C230.
006250 C221-TEST-ONE-BAR-I SECTION.
006260 C221-00.
006270     IF WD-CLOSE(C4-IX) > WD-HIGH(C4-RED-IX)
006280        SET CANDLEI-FOUND TO TRUE
006290        MOVE C4-IX TO C4-I-IX
006300        MOVE "Y" TO WD-CANDLE-I(C4-IX)
006310     ELSE
006320        IF WD-CLOSE(C4-IX) < WD-LOW(C4-RED-IX)
006330           SET CANDLEI-FOUND TO TRUE
006340           MOVE C4-IX TO C4-I-IX
006350           MOVE "Y" TO WD-CANDLE-I(C4-IX)
006360        END-IF
006370     END-IF.
006380 C221-99.
006390     EXIT.
006400
006410******************************************************************
006420* Stateful latch scan for entries, bars after candle I           *
006430******************************************************************
006440 C230-SCAN-ENTRIES SECTION.
006450 C230-00.
006460*    Candle Is high/low become the breakout rails for the rest
006470*    of the day; W-PREV-CLOSE starts at candle Is own close so
006480*    the very first bar scanned cannot itself look like a cross.
006490     MOVE WD-HIGH(C4-I-IX)  TO W-I-HIGH.
006500     MOVE WD-LOW(C4-I-IX)   TO W-I-LOW.
006510     MOVE WD-CLOSE(C4-I-IX) TO W-PREV-CLOSE.
006520     SET HIGH-LATCH-NOTSET TO TRUE.
006530     SET LOW-LATCH-NOTSET  TO TRUE.
006540     COMPUTE C4-SCAN-START = C4-I-IX + 1.
006550     PERFORM C231-SCAN-ONE-BAR VARYING C4-IX FROM C4-SCAN-START
006560             BY 1 UNTIL C4-IX > C4-DAY-COUNT.
006570 C230-99.
006580     EXIT.
006590
006600*    The two latches below are the heart of the Red Candle Theory
006610*    re-entry rule: once a breakout has fired on one side, that
006620*    side will not fire again until price closes back through the
006630*    rail and then crosses it a second time -- otherwise a choppy
006640*    market straddling W-I-HIGH would fire a fresh long every bar.
006650 C231-SCAN-ONE-BAR SECTION.
006660 C231-00.
006670     IF W-PREV-CLOSE > W-I-HIGH AND WD-CLOSE(C4-IX) NOT > W-I-HIGH
006680        SET HIGH-LATCH-NOTSET TO TRUE
006690     ELSE
006700        IF W-PREV-CLOSE < W-I-LOW AND WD-CLOSE(C4-IX) NOT < W-I-LOW
006710           SET LOW-LATCH-NOTSET TO TRUE
006720        END-IF
006730     END-IF
006740
006750     IF WD-CLOSE(C4-IX) > W-I-HIGH
006760     AND (W-PREV-CLOSE NOT > W-I-HIGH OR HIGH-LATCH-NOTSET)
006770        PERFORM C232-MARK-LONG-ENTRY
006780     ELSE
006790        IF WD-CLOSE(C4-IX) < W-I-LOW
006800        AND (W-PREV-CLOSE NOT < W-I-LOW OR LOW-LATCH-NOTSET)
006810           PERFORM C233-MARK-SHORT-ENTRY
006820        END-IF
006830     END-IF
006840
006850     MOVE WD-CLOSE(C4-IX) TO W-PREV-CLOSE.
006860 C231-99.
006870     EXIT.
006880
006890*    A raw breakout candidate.  If the run card asked for the RSI/
006900*    volume confirmation filter (LINK-CONFIRM-SW = "Y") the entry
006910*    is only fired when both indicators are ready and both sit on
006920*    the correct side of the run-card thresholds -- otherwise the
006930*    filter is bypassed and every raw breakout fires, same as the
006940*    theorys original unconfirmed rule.
006950 C232-MARK-LONG-ENTRY SECTION.
006960 C232-00.
006970     SET HIGH-LATCH-SET TO TRUE.
006980     IF LINK-CONFIRM-SW NOT = "Y"
006990        PERFORM C234-FIRE-LONG
007000     ELSE
007010        IF WD-RSI-READY(C4-IX) = "Y" AND WD-VOLRATIO-READY(C4-IX) = "Y"
007020        AND WD-RSI(C4-IX) <= LINK-RSI-THRESHOLD
007030        AND WD-VOLRATIO(C4-IX) >= LINK-VOL-FACTOR
007040           PERFORM C234-FIRE-LONG
007050        END-IF
007060     END-IF.
007070 C232-99.
007080     EXIT.
007090
007100*    Mirror image of C232 for the short side; the RSI test flips
007110*    to the top of its range (100 minus the run-card threshold)
007120*    since an oversold reading on the long side is an overbought
007130*    reading on the short side.
007140 C233-MARK-SHORT-ENTRY SECTION.
007150 C233-00.
007160     SET LOW-LATCH-SET TO TRUE.
007170     IF LINK-CONFIRM-SW NOT = "Y"
007180        PERFORM C235-FIRE-SHORT
007190     ELSE
007200        COMPUTE W-DELTA = 100 - LINK-RSI-THRESHOLD
007210        IF WD-RSI-READY(C4-IX) = "Y" AND WD-VOLRATIO-READY(C4-IX) = "Y"
007220        AND WD-RSI(C4-IX) >= W-DELTA
007230        AND WD-VOLRATIO(C4-IX) >= LINK-VOL-FACTOR
007240           PERFORM C235-FIRE-SHORT
007250        END-IF
007260     END-IF.
007270 C233-99.
007280     EXIT.
007290
007300*    Stamp the fired entry on the day table.  The stop-loss for a
007310*    long is candle Is own low, for a short its own high -- the
007320*    theory places the stop at the far side of the breakout candle,
007330*    not at some fixed dollar or percentage offset.
007340 C234-FIRE-LONG SECTION.
007350 C234-00.
007360     MOVE "Y"     TO WD-ENTRY-FLAG(C4-IX).
007370     MOVE "LONG "  TO WD-TYPE(C4-IX).
007380     MOVE W-I-LOW TO WD-STOPLOSS(C4-IX).
007390     ADD 1 TO C4-DAY-SIGNALS, C9-TOTAL-SIGNALS.
007400 C234-99.
007410     EXIT.
007420
007430 C235-FIRE-SHORT SECTION.
007440 C235-00.
007450     MOVE "Y"      TO WD-ENTRY-FLAG(C4-IX).
007460     MOVE "SHORT"  TO WD-TYPE(C4-IX).
007470     MOVE W-I-HIGH TO WD-STOPLOSS(C4-IX).
007480     ADD 1 TO C4-DAY-SIGNALS, C9-TOTAL-SIGNALS.
007490 C235-99.
007500     EXIT.
007510
007520******************************************************************
007530* Rewrite the day's bars, with signal fields set or blank, and  *
007540* report the day's signal count (SIGNAL-GEN's own day report). *
007550******************************************************************
007560 C500-WRITE-DAY SECTION.
007570 C500-00.
007580     PERFORM C510-WRITE-ONE-BAR VARYING C4-IX FROM 1 BY 1
007590             UNTIL C4-IX > C4-DAY-COUNT.
007600     MOVE W-DAY-DATE      TO D-DATE.
007610     MOVE C4-DAY-SIGNALS  TO D-COUNT.
007620     DISPLAY "SIGNAL-GEN DAY ", D-DATE, "  SIGNALS ", D-COUNT.
007630 C500-99.
007640     EXIT.
007650
007660*    One SIGNAL-REC per input bar, carrying the price fields
007670*    straight through plus the four evaluation flags and the
007680*    stop-loss -- this is what TSGBKT0O and TSGDRV0O both read,
007690*    so nothing about the day-table layout leaks past this point.
007700 C510-WRITE-ONE-BAR SECTION.
007710 C510-00.
007720     MOVE WD-DATE(C4-IX)             TO BAR-DATE   OF SIGNAL-REC.
007730     MOVE WD-TIME(C4-IX)             TO BAR-TIME   OF SIGNAL-REC.
007740     MOVE WD-OPEN(C4-IX)             TO BAR-OPEN   OF SIGNAL-REC.
007750     MOVE WD-HIGH(C4-IX)             TO BAR-HIGH   OF SIGNAL-REC.
007760     MOVE WD-LOW(C4-IX)              TO BAR-LOW    OF SIGNAL-REC.
007770     MOVE WD-CLOSE(C4-IX)            TO BAR-CLOSE  OF SIGNAL-REC.
007780     MOVE WD-VOLUME(C4-IX)           TO BAR-VOLUME OF SIGNAL-REC.
007790     MOVE WD-FIRST-CANDLE(C4-IX)     TO SIG-FIRST-CANDLE-FLAG.
007800     MOVE WD-FIRST-RED(C4-IX)        TO SIG-FIRST-RED-FLAG.
007810     MOVE WD-CANDLE-I(C4-IX)         TO SIG-CANDLE-I-FLAG.
007820     MOVE WD-ENTRY-FLAG(C4-IX)       TO SIG-ENTRY-FLAG.
007830     MOVE WD-TYPE(C4-IX)             TO SIG-TYPE.
007840     MOVE WD-STOPLOSS(C4-IX)         TO SIG-STOPLOSS.
007850     WRITE SIGNAL-REC.
007860     IF NOT SOUT-OK
007870        DISPLAY "TSGSIG0M -- WRITE ERROR ON SIGNALS, STATUS ",
007880                FILE-STATUS-SOUT
007890        SET PRG-ABBRUCH TO TRUE
007900        MOVE 9999 TO LINK-RC
007910     END-IF.
007920 C510-99.
007930     EXIT.
