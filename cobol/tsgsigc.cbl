000100******************************************************************
000110*                                                                *
000120*   SIGNAL RECORD LAYOUT - SIGNAL-GEN OUTPUT / BACKTEST-RECOMMEND INPUT*
000130*                                                                *
000140******************************************************************
000150*  COPY MEMBER   :: TSGSIGC
000160*  LIBRARY       :: =TSGLIB
000170*  INSTALLATION  :: GREENBRIAR TRADING SYSTEMS - DP DIVISION
000180*------------------------------------------------------------------*
000190*  CHANGE HISTORY                                                   *
000200*  VERS.  DATE        BY   COMMENT                                  *
000210*  -----  ----------  ---  --------------------------------------- *
000220*  1.00.00 1987-05-02  RJH  Initial write
000230*  1.01.00 1991-08-19  CMK  Added SIG-CANDLE-I-FLAG (candle I was
000240*                           formerly inferred, not stored)
000250*  1.02.00 1996-11-04  CMK  Widened SIG-STOPLOSS with the price
000260*                           fields above
000270*  1.03.00 1999-01-22  DLT  Y2K -- see TSGPBRC history
000280*------------------------------------------------------------------*
000290*  DESCRIPTION
000300*  -----------
000310*  A PRICE-BAR carried forward with the Red Candle Theory signal
000320*  fields appended by TSGSIG0M.  Written for every input bar,
000330*  whether or not the bar carries a signal.  Read back in by
000340*  TSGBKT0M (the backtester) and TSGREC0M (the option recommender)
000350*  and by TSGDRV0O for the signal listing.
000360*
000370*  REFERENCED BY
000380*  -------------
000390******************************************************************
000400 01  SIGNAL-REC.
000410*    ---------------------------------------------------------
000420*    base bar fields (see TSGPBRC for field notes)
000430*    ---------------------------------------------------------
000440     05  BAR-DATE                PIC 9(08).
000450     05  BAR-DATE-X REDEFINES BAR-DATE.
000460         10  BAR-DATE-CCYY        PIC 9(04).
000470         10  BAR-DATE-MM          PIC 9(02).
000480         10  BAR-DATE-DD          PIC 9(02).
000490     05  BAR-TIME                PIC 9(06).
000500     05  BAR-TIME-X REDEFINES BAR-TIME.
000510         10  BAR-TIME-HH          PIC 9(02).
000520         10  BAR-TIME-MM          PIC 9(02).
000530         10  BAR-TIME-SS          PIC 9(02).
000540     05  BAR-OPEN                PIC S9(07)V9(04).
000550     05  BAR-HIGH                PIC S9(07)V9(04).
000560     05  BAR-LOW                 PIC S9(07)V9(04).
000570     05  BAR-CLOSE               PIC S9(07)V9(04).
000580     05  BAR-VOLUME              PIC 9(12).
000590*    ---------------------------------------------------------
000600*    Red Candle Theory signal fields, set by TSGSIG0M
000610*    ---------------------------------------------------------
000620     05  SIG-FIRST-CANDLE-FLAG   PIC X.
000630         88  SIG-IS-FIRST-CANDLE     VALUE "Y".
000640         88  SIG-NOT-FIRST-CANDLE    VALUE "N".
000650     05  SIG-FIRST-RED-FLAG      PIC X.
000660         88  SIG-IS-FIRST-RED        VALUE "Y".
000670         88  SIG-NOT-FIRST-RED       VALUE "N".
000680     05  SIG-CANDLE-I-FLAG       PIC X.
000690         88  SIG-IS-CANDLE-I         VALUE "Y".
000700         88  SIG-NOT-CANDLE-I        VALUE "N".
000710     05  SIG-ENTRY-FLAG          PIC X.
000720         88  SIG-IS-ENTRY            VALUE "Y".
000730         88  SIG-NOT-ENTRY           VALUE "N".
000740     05  SIG-TYPE                PIC X(05).
000750         88  SIG-IS-LONG             VALUE "LONG ".
000760         88  SIG-IS-SHORT            VALUE "SHORT".
000770     05  SIG-STOPLOSS            PIC S9(07)V9(04).
000780     05  FILLER                  PIC X(10).
