000100******************************************************************
000110*                                                                *
000120*   TRADE RECORD LAYOUT - BACKTEST TRADE LEDGER                 *
000130*                                                                *
000140******************************************************************
000150*  COPY MEMBER   :: TSGTRDC
000160*  LIBRARY       :: =TSGLIB
000170*  INSTALLATION  :: GREENBRIAR TRADING SYSTEMS - DP DIVISION
000180*------------------------------------------------------------------*
000190*  CHANGE HISTORY                                                   *
000200*  VERS.  DATE        BY   COMMENT                                  *
000210*  -----  ----------  ---  --------------------------------------- *
000220*  1.00.00 1988-06-14  RJH  Initial write, percentage targets only
000230*  1.01.00 1990-03-01  RJH  Added TRD-MAX-ADVERSE / TRD-MAX-FAVOR
000240*                           for the risk-reward variant work
000250*  1.02.00 1996-11-04  CMK  Widened price fields
000260*  1.03.00 1999-01-22  DLT  Y2K -- see TSGPBRC history
000270*------------------------------------------------------------------*
000280*  DESCRIPTION
000290*  -----------
000300*  One simulated trade produced by TSGBKT0M for one exit-rule
000310*  variant.  The ledger file carries every variants trades,
000320*  one record per completed (or still-open) trade, in the order
000330*  the entry signals were scanned within each variant pass.
000340*
000350*  REFERENCED BY
000360*  -------------
000370******************************************************************
000380 01  TRADE-REC.
000390     05  TRD-VARIANT             PIC X(12).
000400     05  TRD-ENTRY-DATE          PIC 9(08).
000410     05  TRD-ENTRY-DATE-X REDEFINES TRD-ENTRY-DATE.
000420         10  TRD-ENTRY-DATE-CCYY  PIC 9(04).
000430         10  TRD-ENTRY-DATE-MM    PIC 9(02).
000440         10  TRD-ENTRY-DATE-DD    PIC 9(02).
000450     05  TRD-ENTRY-TIME          PIC 9(06).
000460     05  TRD-EXIT-DATE           PIC 9(08).
000470     05  TRD-EXIT-DATE-X REDEFINES TRD-EXIT-DATE.
000480         10  TRD-EXIT-DATE-CCYY   PIC 9(04).
000490         10  TRD-EXIT-DATE-MM     PIC 9(02).
000500         10  TRD-EXIT-DATE-DD     PIC 9(02).
000510     05  TRD-EXIT-TIME           PIC 9(06).
000520     05  TRD-TYPE                PIC X(05).
000530         88  TRD-IS-LONG              VALUE "LONG ".
000540         88  TRD-IS-SHORT             VALUE "SHORT".
000550     05  TRD-ENTRY-PRICE         PIC S9(07)V9(04).
000560     05  TRD-EXIT-PRICE          PIC S9(07)V9(04).
000570     05  TRD-STOP-PRICE          PIC S9(07)V9(04).
000580     05  TRD-TARGET-PRICE        PIC S9(07)V9(04).
000590     05  TRD-EXIT-TYPE           PIC X(06).
000600         88  TRD-IS-STOP              VALUE "STOP  ".
000610         88  TRD-IS-TARGET            VALUE "TARGET".
000620         88  TRD-IS-OPEN              VALUE "OPEN  ".
000630     05  TRD-PL-PCT              PIC S9(05)V9(04).
000640     05  TRD-PL-DOLLAR           PIC S9(09)V99.
000650     05  TRD-PL-DOLLAR-X REDEFINES TRD-PL-DOLLAR
000660                             PIC X(11).
000670     05  TRD-MAX-ADVERSE         PIC S9(05)V9(04).
000680     05  TRD-MAX-FAVOR           PIC S9(05)V9(04).
000690     05  FILLER                  PIC X(07).
