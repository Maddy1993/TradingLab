000100******************************************************************
000110*                                                                *
000120*   OPTION RECOMMENDATION RECORD LAYOUT - RECOMMEND OUTPUT      *
000130*                                                                *
000140******************************************************************
000150*  COPY MEMBER   :: TSGRCMC
000160*  LIBRARY       :: =TSGLIB
000170*  INSTALLATION  :: GREENBRIAR TRADING SYSTEMS - DP DIVISION
000180*------------------------------------------------------------------*
000190*  CHANGE HISTORY                                                   *
000200*  VERS.  DATE        BY   COMMENT                                  *
000210*  -----  ----------  ---  --------------------------------------- *
000220*  1.00.00 1993-09-07  CMK  Initial write
000230*  1.01.00 1999-01-22  DLT  Y2K -- see TSGPBRC history
000240*------------------------------------------------------------------*
000250*  DESCRIPTION
000260*  -----------
000270*  One recommended contract per entry signal that matched at
000280*  least one eligible contract, written by TSGREC0M to the
000290*  OPTRECS file.  Signals with no eligible contract produce no
000300*  record here; see TSGREC0M paragraph E100-SCAN-OPTIONS.
000310*
000320*  REFERENCED BY
000330*  -------------
000340******************************************************************
000350 01  RECOMMENDATION-REC.
000360     05  REC-DATE                PIC 9(08).
000370     05  REC-DATE-X REDEFINES REC-DATE.
000380         10  REC-DATE-CCYY        PIC 9(04).
000390         10  REC-DATE-MM          PIC 9(02).
000400         10  REC-DATE-DD          PIC 9(02).
000410     05  REC-SIG-TYPE            PIC X(05).
000420         88  REC-SIG-IS-LONG          VALUE "LONG ".
000430         88  REC-SIG-IS-SHORT         VALUE "SHORT".
000440     05  REC-STOCK-PRICE         PIC S9(07)V9(04).
000450     05  REC-STOPLOSS            PIC S9(07)V9(04).
000460     05  REC-RISK                PIC S9(07)V9(04).
000470     05  REC-OPT-TYPE            PIC X(04).
000480         88  REC-IS-CALL              VALUE "CALL".
000490         88  REC-IS-PUT               VALUE "PUT ".
000500     05  REC-STRIKE              PIC S9(07)V9(04).
000510     05  REC-EXPIR               PIC 9(08).
000520     05  REC-EXPIR-X REDEFINES REC-EXPIR.
000530         10  REC-EXPIR-CCYY       PIC 9(04).
000540         10  REC-EXPIR-MM         PIC 9(02).
000550         10  REC-EXPIR-DD         PIC 9(02).
000560     05  REC-DELTA               PIC S9V9(04).
000570     05  REC-PRICE               PIC S9(07)V9(04).
000580     05  FILLER                  PIC X(05).
