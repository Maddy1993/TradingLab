000100******************************************************************
000110*                                                                *
000120*   TSGBKT0M                                                    *
000130*                                                                *
000140******************************************************************
000150 IDENTIFICATION DIVISION.
000160 PROGRAM-ID.     TSGBKT0M.
000170 AUTHOR.         R. J. HALVERSON.
000180 INSTALLATION.   GREENBRIAR TRADING SYSTEMS - DP DIVISION.
000190 DATE-WRITTEN.   1988-06-14.
000200 DATE-COMPILED.
000210 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
000220*
000230*------------------------------------------------------------------*
000240*  SHORT DESCRIPTION :: Red Candle Theory strategy backtester.
000250*                       Walks a signal file's entry bars forward
000260*                       under each configured exit-rule variant
000270*                       and writes the trade ledger and the per-
000280*                       variant summary report.
000290*  TICKET            :: TSG-0003
000300*  CHANGE HISTORY                                                   *
000310*------------------------------------------------------------------*
000320*  VERS.   DATE        BY   COMMENT                                *
000330*  ------  ----------  ---  ------------------------------------- *
000340*  1.00.00 1988-06-14  RJH  Initial write, percentage targets only
000350*  1.01.00 1990-03-01  RJH  Added risk-reward variant, MAE/MFE
000360*                           tracking on the open trade
000370*  1.02.00 1993-09-27  RJH  Added dollar-target variant
000380*                           (contracts x contract-value)
000390*  1.03.00 1996-11-04  CMK  Widened price/dollar fields
000400*  1.04.00 1998-12-03  CMK  Added max-drawdown control total to
000410*                           the summary block, running-equity walk
000420*  1.05.00 1999-01-22  DLT  Y2K -- see TSGPBRC history
000430*  1.06.00 2002-07-18  PAW  Profit factor now flags INF instead of
000440*                           abending on zero total loss
000450*  1.07.00 2006-04-05  PAW  Raised WS-SIGNAL-TABLE to 5000 entries
000460*  1.08.00 2011-02-14  RTM  TRADES FD RECORD CONTAINS corrected to
000470*                           140 -- was still 100 from the pilot,
000480*                           never widened when TSGTRDC grew
000490*------------------------------------------------------------------*
000500*
000510 ENVIRONMENT DIVISION.
000520 CONFIGURATION SECTION.
000530 SOURCE-COMPUTER.   TANDEM-NONSTOP.
000540 OBJECT-COMPUTER.   TANDEM-NONSTOP.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM
000570     UPSI-0 IS TSG-TEST-RUN-SW
000580         ON STATUS IS TSG-TEST-RUN
000590     CLASS ALPHNUM IS "0123456789"
000600                      "abcdefghijklmnopqrstuvwxyz"
000610                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000620                      " .,;-_!$%/=*+".
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT SIGNAL-IN-FILE   ASSIGN TO SIGNALS
000660         ORGANIZATION IS SEQUENTIAL
000670         FILE STATUS  IS FILE-STATUS-SIN.
000680
000690     SELECT TRADE-OUT-FILE   ASSIGN TO TRADES
000700         ORGANIZATION IS SEQUENTIAL
000710         FILE STATUS  IS FILE-STATUS-TOUT.
000720
000730     SELECT SUMMARY-RPT-FILE ASSIGN TO SUMMRPT
000740         ORGANIZATION IS SEQUENTIAL
000750         FILE STATUS  IS FILE-STATUS-RPT.
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  SIGNAL-IN-FILE
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 100 CHARACTERS.
000810     COPY TSGSIGC OF "=TSGLIB".
000820
000830 FD  TRADE-OUT-FILE
000840     LABEL RECORDS ARE STANDARD
000850     RECORD CONTAINS 140 CHARACTERS.
000860     COPY TSGTRDC OF "=TSGLIB".
000870
000880 FD  SUMMARY-RPT-FILE
000890     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 132 CHARACTERS.
000910 01  SUMMARY-RPT-LINE            PIC X(132).
000920
000930 WORKING-STORAGE SECTION.
000940*--------------------------------------------------------------------*
000950* Standalone scratch counter, not part of any 01 group -- the       *
000960* high-water subscript into WS-SIGNAL-TABLE, set once by C100-LOAD- *
000970* ONE-SIGNAL and read by every VARYING loop that walks the table.   *
000980*--------------------------------------------------------------------*
000990 77          C9-SIGNAL-COUNT     PIC S9(09) COMP.
001000*--------------------------------------------------------------------*
001010* Comp-fields: prefix Cn, n = number of digits                       *
001020*--------------------------------------------------------------------*
001030 01          COMP-FELDER.
001040     05      C3-V-IX             PIC S9(03) COMP.
001050     05      C5-S-IX             PIC S9(05) COMP.
001060     05      C5-W-IX             PIC S9(05) COMP.
001070     05      C9-TOTAL-TRADES     PIC S9(09) COMP.
001080     05      C9-V-TOTAL          PIC S9(09) COMP.
001090     05      C9-V-WIN            PIC S9(09) COMP.
001100     05      C9-V-LOSS           PIC S9(09) COMP.
001110     05      C9-V-DOLLAR-WIN     PIC S9(09) COMP.
001120     05      C9-V-DOLLAR-LOSS    PIC S9(09) COMP.
001130     05      C9-V-TARGETS        PIC S9(09) COMP.
001140     05      C9-V-STOPS          PIC S9(09) COMP.
001150     05      C9-V-OPENTR         PIC S9(09) COMP.
001160     05      FILLER              PIC X(10).
001170*--------------------------------------------------------------------*
001180* Display-fields: prefix D                                           *
001190*--------------------------------------------------------------------*
001200 01          DISPLAY-FELDER.
001210     05      D-TOTAL             PIC ZZZZZZ9.
001220     05      FILLER              PIC X(10).
001230*--------------------------------------------------------------------*
001240* Fields with constant content: prefix K                             *
001250*--------------------------------------------------------------------*
001260 01          KONSTANTE-FELDER.
001270     05      K-MODUL             PIC X(08)  VALUE "TSGBKT0M".
001280     05      K-VARIANT-TYPE-PCT  PIC X      VALUE "P".
001290     05      K-VARIANT-TYPE-RR   PIC X      VALUE "R".
001300     05      K-VARIANT-TYPE-DLR  PIC X      VALUE "D".
001310     05      FILLER              PIC X(10).
001320*--------------------------------------------------------------------*
001330* Conditional fields                                                 *
001340*--------------------------------------------------------------------*
001350 01          SCHALTER.
001360     05      FILE-STATUS-SIN     PIC X(02).
001370          88 SIN-OK                         VALUE "00".
001380          88 SIN-EOF                        VALUE "10".
001390          88 SIN-NOK                        VALUE "01" THRU "09"
001400                                                   "11" THRU "99".
001410     05      FILE-STATUS-TOUT    PIC X(02).
001420          88 TOUT-OK                        VALUE "00".
001430          88 TOUT-NOK                       VALUE "01" THRU "99".
001440     05      FILE-STATUS-RPT     PIC X(02).
001450          88 RPT-OK                         VALUE "00".
001460          88 RPT-NOK                        VALUE "01" THRU "99".
001470
001480     05      PRG-STATUS          PIC 9      VALUE ZERO.
001490          88 PRG-OK                         VALUE ZERO.
001500          88 PRG-ABBRUCH                    VALUE 1 THRU 9.
001510
001520     05      SIN-EOF-SW          PIC X      VALUE "N".
001530          88 SIN-AT-EOF                     VALUE "Y".
001540          88 SIN-NOT-EOF                    VALUE "N".
001550
001560     05      ENTRY-TYPE-SW       PIC X      VALUE "N".
001570          88 ENTRY-IS-LONG                  VALUE "L".
001580          88 ENTRY-IS-SHORT                 VALUE "S".
001590
001600     05      EXIT-FOUND-SW       PIC X      VALUE "N".
001610          88 EXIT-WAS-FOUND                 VALUE "Y".
001620          88 EXIT-NOT-FOUND                 VALUE "N".
001630
001640     05      W-EXIT-TYPE         PIC X(06)  VALUE SPACES.
001650          88 WEXIT-IS-STOP                  VALUE "STOP  ".
001660          88 WEXIT-IS-TARGET                VALUE "TARGET".
001670          88 WEXIT-IS-OPEN                  VALUE "OPEN  ".
001680
001690     05      PROFIT-FACTOR-SW    PIC X      VALUE "N".
001700          88 PROFIT-FACTOR-INF               VALUE "Y".
001710          88 PROFIT-FACTOR-NORMAL            VALUE "N".
001720     05      FILLER              PIC X(10).
001730*--------------------------------------------------------------------*
001740* linkage: one row of exit-rule variant configuration                *
001750*--------------------------------------------------------------------*
001760 LINKAGE SECTION.
001770 01     LINK-REC.
001780    05  LINK-HDR.
001790     10 LINK-TICKER              PIC X(10).
001800     10 LINK-RC                  PIC S9(04) COMP.
001810    05  LINK-DATA.
001820     10 LINK-COMMISSION-PCT      PIC S9(03)V99.
001830     10 LINK-SLIPPAGE-PCT        PIC S9(03)V99.
001840     10 LINK-POSITION-SIZE-PCT   PIC S9(03)V99.
001850     10 LINK-CONTRACTS           PIC S9(05) COMP.
001860     10 LINK-CONTRACT-VALUE      PIC S9(05)V99.
001870     10 LINK-TRADE-COUNT         PIC S9(09) COMP.
001880     10 LINK-VARIANT-COUNT       PIC S9(03) COMP.
001890*    Up to 10 exit-rule variants may be walked in one CALL; the
001900*    driver builds this table from the run card before calling
001910*    TSGBKT0M, one row per PERCENT/RISK-REWARD/DOLLAR line found.
001920     10 LINK-VARIANT-TBL OCCURS 10 TIMES
001930                          INDEXED BY LV-NDX.
001940*          LV-TYPE "P"=percent  "R"=risk-reward  "D"=dollar
001950        15 LV-TYPE              PIC X.
001960        15 LV-VALUE             PIC S9(05)V9(02).
001970        15 LV-LABEL             PIC X(12).
001980     10 FILLER                  PIC X(10).
001990*--------------------------------------------------------------------*
002000* One full pass of signal bars, held for the forward-walk scan.      *
002010* The whole SIGNAL-IN-FILE is loaded here (B000/C100) before any     *
002020* variant is walked, because a trade opened near the end of the      *
002030* file may need to look many bars ahead of its own entry to find     *
002040* its exit -- a single streaming pass, one bar at a time, cannot     *
002050* look far enough forward.  5000 rows covers a full year of one-     *
002060* minute bars for a single session; C100-LOAD-ONE-SIGNAL aborts      *
002070* the run rather than truncate a longer file silently.               *
002080*--------------------------------------------------------------------*
002090 01          WS-SIGNAL-TABLE.
002100     05      WS-SIG-BAR OCCURS 5000 TIMES.
002110         10  WSG-DATE            PIC 9(08).
002120         10  WSG-TIME            PIC 9(06).
002130         10  WSG-OPEN            PIC S9(07)V9(04).
002140         10  WSG-HIGH            PIC S9(07)V9(04).
002150         10  WSG-LOW             PIC S9(07)V9(04).
002160         10  WSG-CLOSE           PIC S9(07)V9(04).
002170         10  WSG-ENTRY-FLAG      PIC X.
002180         10  WSG-TYPE            PIC X(05).
002190         10  WSG-STOPLOSS        PIC S9(07)V9(04).
002200         10  FILLER              PIC X(05).
002210*--------------------------------------------------------------------*
002220* Per-trade work fields.  Reset (where meaningful) at each entry in  *
002230* E100-00 and consumed by F1xx/G1xx/G500/G600 for the single trade   *
002240* currently being walked -- nothing here survives past G600-WRITE-   *
002250* TRADE, since the next iteration of the E100 loop overwrites it     *
002260* for the next entry found in the table.                             *
002270*--------------------------------------------------------------------*
002280 01          TRADE-WORK.
002290     05      W-ENTRY-PRICE       PIC S9(07)V9(04)   VALUE ZERO.
002300     05      W-EXIT-PRICE        PIC S9(07)V9(04)   VALUE ZERO.
002310     05      W-STOP-PRICE        PIC S9(07)V9(04)   VALUE ZERO.
002320     05      W-TARGET-PRICE      PIC S9(07)V9(04)   VALUE ZERO.
002330     05      W-TARGET-PRICE-X REDEFINES W-TARGET-PRICE
002340                             PIC X(11).
002350     05      W-RISK              PIC S9(07)V9(04)   VALUE ZERO.
002360     05      W-MOVE              PIC S9(07)V9(04)   VALUE ZERO.
002370     05      W-MAX-ADVERSE       PIC S9(05)V9(04)   VALUE ZERO.
002380     05      W-MAX-FAVOR         PIC S9(05)V9(04)   VALUE ZERO.
002390     05      W-CUR-ADVERSE       PIC S9(05)V9(04)   VALUE ZERO.
002400     05      W-CUR-FAVOR         PIC S9(05)V9(04)   VALUE ZERO.
002410     05      W-PL-PCT            PIC S9(05)V9(04)   VALUE ZERO.
002420     05      W-PL-PCT-X REDEFINES W-PL-PCT
002430                             PIC X(10).
002440     05      W-PL-AMT            PIC S9(09)V9(04)   VALUE ZERO.
002450     05      W-PL-DOLLAR         PIC S9(09)V99      VALUE ZERO.
002460     05      W-PL-DOLLAR-X REDEFINES W-PL-DOLLAR
002470                             PIC X(11).
002480     05      W-ENTRY-DATE        PIC 9(08)          VALUE ZERO.
002490     05      W-ENTRY-TIME        PIC 9(06)          VALUE ZERO.
002500     05      W-EXIT-DATE         PIC 9(08)          VALUE ZERO.
002510     05      W-EXIT-TIME         PIC 9(06)          VALUE ZERO.
002520     05      W-ABS-MOVE          PIC S9(07)V9(04)   VALUE ZERO.
002530     05      FILLER              PIC X(10).
002540*--------------------------------------------------------------------*
002550* Per-variant accumulators, reset at the top of each variant pass    *
002560* by D100s INITIALIZE VARIANT-WORK.  The first six fields are        *
002570* running sums built up trade-by-trade in G700; the rest, from       *
002580* W9-MAX-DRAWDOWN-PCT on, are ratios and edited labels computed      *
002590* once at the end of the pass by H100/D100 and printed by I1xx.      *
002600*--------------------------------------------------------------------*
002610 01          VARIANT-WORK.
002620     05      W9-SUM-WIN-AMT      PIC S9(09)V9(04)   VALUE ZERO.
002630     05      W9-SUM-LOSS-AMT     PIC S9(09)V9(04)   VALUE ZERO.
002640     05      W9-TOTAL-RETURN     PIC S9(09)V9(04)   VALUE ZERO.
002650     05      W9-SUM-DOLLAR-WIN   PIC S9(09)V99      VALUE ZERO.
002660     05      W9-SUM-DOLLAR-LOSS  PIC S9(09)V99      VALUE ZERO.
002670     05      W9-TOTAL-DOLLAR     PIC S9(09)V99      VALUE ZERO.
002680     05      W9-EQUITY           PIC S9(09)V99      VALUE ZERO.
002690     05      W9-PEAK             PIC S9(09)V99      VALUE ZERO.
002700     05      W9-DRAWDOWN         PIC S9(09)V99      VALUE ZERO.
002710     05      W9-MAX-DRAWDOWN     PIC S9(09)V99      VALUE ZERO.
002720     05      W9-MAX-DRAWDOWN-PCT PIC S9(05)V9(04)   VALUE ZERO.
002730     05      W9-WIN-RATE         PIC S9(05)V9(04)   VALUE ZERO.
002740     05      W9-AVG-PROFIT       PIC S9(09)V9(04)   VALUE ZERO.
002750     05      W9-AVG-LOSS         PIC S9(09)V9(04)   VALUE ZERO.
002760     05      W9-PROFIT-FACTOR    PIC S9(05)V9(04)   VALUE ZERO.
002770     05      W9-TARGET-HIT-RATE  PIC S9(05)V9(04)   VALUE ZERO.
002780     05      W9-CUR-DRAWDOWN-PCT PIC S9(05)V9(04)   VALUE ZERO.
002790     05      W9-CUR-LABEL        PIC X(12)          VALUE SPACES.
002800     05      FILLER              PIC X(10).
002810*--------------------------------------------------------------------*
002820* Edited fields for the summary report, prefix RE.  Each one feeds   *
002830* exactly one STRING statement in the I1xx print paragraphs; the     *
002840* dash-suppressed picture on RE-TOTAL-DOLLAR is the only signed      *
002850* edit field in the block, since total dollar return is the only     *
002860* figure printed here that can legitimately go negative for a        *
002870* losing variant.                                                    *
002880*--------------------------------------------------------------------*
002890 01          RPT-FELDER.
002900     05      RE-TOTAL            PIC ZZZ9.
002910     05      RE-WIN              PIC ZZZ9.
002920     05      RE-LOSS             PIC ZZZ9.
002930     05      RE-WIN-RATE         PIC ZZ9.99.
002940     05      RE-AVG-PROFIT       PIC ZZ,ZZ9.9999.
002950     05      RE-AVG-LOSS         PIC ZZ,ZZ9.9999.
002960     05      RE-PROFIT-FACTOR    PIC ZZ9.99.
002970     05      RE-TOTAL-RETURN     PIC Z,ZZZ,ZZ9.99.
002980     05      RE-TOTAL-DOLLAR     PIC Z,ZZZ,ZZ9.99-.
002990     05      RE-MAX-DRAWDOWN     PIC Z,ZZZ,ZZ9.99.
003000     05      RE-MAX-DRAWDOWN-PCT PIC ZZ9.99.
003010     05      RE-TARGETS          PIC ZZ9.
003020     05      RE-STOPS            PIC ZZ9.
003030     05      RE-OPENTR           PIC ZZ9.
003040     05      FILLER              PIC X(10).
003050 PROCEDURE DIVISION USING LINK-REC.
003060******************************************************************
003070* Control section.  This module is CALLed once per ticker/rule-  *
003080* set combination by TSGDRV0O; it makes no run-card reads of its *
003090* own -- every parameter it needs (variant table, RSI/volume     *
003100* thresholds, contract economics) arrives already populated on   *
003110* LINK-REC, same convention as TSGSIG0M and TSGREC0M.            *
003120******************************************************************
003130 A100-STEUERUNG SECTION.
003140 A100-00.
003150     PERFORM B000-VORLAUF.
003160     IF PRG-OK
003170        PERFORM B100-VERARBEITUNG
003180     END-IF
003190     PERFORM B090-ENDE.
003200     EXIT PROGRAM.
003210 A100-99.
003220     EXIT.
003230
003240******************************************************************
003250* Vorlauf -- open files, load the whole signal pass into memory. *
003260* Unlike TSGSIG0M, which streams one day at a time, the backtest  *
003270* must see every bar of the run before it can walk any one trade  *
003280* forward to its exit, so the entire SIGNAL-IN-FILE is read into  *
003290* WS-SIGNAL-TABLE here before any variant is processed.           *
003300******************************************************************
003310 B000-VORLAUF SECTION.
003320 B000-00.
003330     INITIALIZE SCHALTER COMP-FELDER.
003340*    C9-SIGNAL-COUNT is a standalone 77-level, not part of the
003350*    COMP-FELDER group above, so it is zeroed separately here.
003360     MOVE ZERO TO C9-SIGNAL-COUNT.
003370     MOVE ZERO TO LINK-RC LINK-TRADE-COUNT.
003380
003390     OPEN INPUT  SIGNAL-IN-FILE.
003400     IF NOT SIN-OK
003410        DISPLAY "TSGBKT0M -- CANNOT OPEN SIGNALS, STATUS ",
003420                FILE-STATUS-SIN
003430        SET PRG-ABBRUCH TO TRUE
003440        MOVE 9999 TO LINK-RC
003450        GO TO B000-99
003460     END-IF
003470
003480     OPEN OUTPUT TRADE-OUT-FILE.
003490     IF NOT TOUT-OK
003500        DISPLAY "TSGBKT0M -- CANNOT OPEN TRADES, STATUS ",
003510                FILE-STATUS-TOUT
003520        SET PRG-ABBRUCH TO TRUE
003530        MOVE 9999 TO LINK-RC
003540        GO TO B000-99
003550     END-IF
003560
003570     OPEN OUTPUT SUMMARY-RPT-FILE.
003580     IF NOT RPT-OK
003590        DISPLAY "TSGBKT0M -- CANNOT OPEN SUMMRPT, STATUS ",
003600                FILE-STATUS-RPT
003610        SET PRG-ABBRUCH TO TRUE
003620        MOVE 9999 TO LINK-RC
003630        GO TO B000-99
003640     END-IF
003650
003660     PERFORM C100-LOAD-ONE-SIGNAL UNTIL SIN-AT-EOF OR PRG-ABBRUCH.
003670 B000-99.
003680     EXIT.
003690
003700******************************************************************
003710* Verarbeitung -- one exit-rule variant pass per iteration.  Every *
003720* variant walks the SAME signal table independently, from the     *
003730* same entries, so the variants can be compared side by side in   *
003740* the summary report -- no state carries over from one variant    *
003750* to the next (D100 re-initializes VARIANT-WORK each time).       *
003760******************************************************************
003770 B100-VERARBEITUNG SECTION.
003780 B100-00.
003790     PERFORM D100-PROCESS-ONE-VARIANT VARYING C3-V-IX FROM 1 BY 1
003800             UNTIL C3-V-IX > LINK-VARIANT-COUNT OR PRG-ABBRUCH.
003810 B100-99.
003820     EXIT.
003830
003840******************************************************************
003850* Nachlauf -- totals and close-down.  LINK-TRADE-COUNT reported   *
003860* back to TSGDRV0O is the grand total across ALL variants, not    *
003870* per-variant -- the per-variant breakdown lives only in the      *
003880* SUMMRPT lines I100-I190 print during B100.                      *
003890******************************************************************
003900 B090-ENDE SECTION.
003910 B090-00.
003920     IF SIN-OK OR SIN-AT-EOF
003930        CLOSE SIGNAL-IN-FILE
003940     END-IF
003950     IF TOUT-OK
003960        CLOSE TRADE-OUT-FILE
003970     END-IF
003980     IF RPT-OK
003990        CLOSE SUMMARY-RPT-FILE
004000     END-IF
004010     MOVE C9-TOTAL-TRADES TO LINK-TRADE-COUNT.
004020     MOVE C9-TOTAL-TRADES TO D-TOTAL.
004030     DISPLAY "BACKTEST -- TOTAL TRADES WRITTEN ", D-TOTAL.
004040 B090-99.
004050     EXIT.
004060
004070******************************************************************
004080* Load one SIGNAL-REC into WS-SIGNAL-TABLE.  Only the price and   *
004090* flag fields the backtest actually needs are carried over --     *
004100* the RSI/volume confirmation fields TSGSIG0M wrote are already   *
004110* baked into WSG-ENTRY-FLAG/WSG-TYPE and need not be re-tested.   *
004120******************************************************************
004130 C100-LOAD-ONE-SIGNAL SECTION.
004140 C100-00.
004150     READ SIGNAL-IN-FILE
004160         AT END SET SIN-AT-EOF TO TRUE
004170     END-READ.
004180     IF SIN-NOT-EOF
004190        ADD 1 TO C9-SIGNAL-COUNT
004200*       5000-row ceiling matches WS-SIGNAL-TABLEs OCCURS clause;
004210*       raised from 2000 by history 1.07.00 when a full year of
004220*       one-minute bars started overflowing the smaller table.
004230        IF C9-SIGNAL-COUNT > 5000
004240           DISPLAY "TSGBKT0M -- SIGNAL TABLE OVERFLOW"
004250           SET PRG-ABBRUCH TO TRUE
004260           MOVE 9999 TO LINK-RC
004270           GO TO C100-99
004280        END-IF
004290        MOVE BAR-DATE   OF SIGNAL-REC TO WSG-DATE  (C9-SIGNAL-COUNT)
004300        MOVE BAR-TIME   OF SIGNAL-REC TO WSG-TIME  (C9-SIGNAL-COUNT)
004310        MOVE BAR-OPEN   OF SIGNAL-REC TO WSG-OPEN  (C9-SIGNAL-COUNT)
004320        MOVE BAR-HIGH   OF SIGNAL-REC TO WSG-HIGH  (C9-SIGNAL-COUNT)
004330        MOVE BAR-LOW    OF SIGNAL-REC TO WSG-LOW   (C9-SIGNAL-COUNT)
004340        MOVE BAR-CLOSE  OF SIGNAL-REC TO WSG-CLOSE (C9-SIGNAL-COUNT)
004350        MOVE SIG-ENTRY-FLAG            TO
004360                                WSG-ENTRY-FLAG(C9-SIGNAL-COUNT)
004370        MOVE SIG-TYPE                  TO WSG-TYPE(C9-SIGNAL-COUNT)
004380        MOVE SIG-STOPLOSS              TO
004390                                WSG-STOPLOSS(C9-SIGNAL-COUNT)
004400     END-IF.
004410 C100-99.
004420     EXIT.
004430
004440******************************************************************
004450* One exit-rule variant pass: reset accumulators, scan entries,  *
004460* compute summary stats, print the summary block.                *
004470******************************************************************
004480 D100-PROCESS-ONE-VARIANT SECTION.
004490 D100-00.
004500     INITIALIZE VARIANT-WORK.
004510     MOVE ZERO  TO C9-V-TOTAL C9-V-WIN C9-V-LOSS C9-V-DOLLAR-WIN
004520                   C9-V-DOLLAR-LOSS C9-V-TARGETS C9-V-STOPS
004530                   C9-V-OPENTR.
004540     MOVE LV-LABEL(C3-V-IX) TO W9-CUR-LABEL.
004550*    C5-S-IX walks every loaded bar, not just the entries -- E100
004560*    itself filters on WSG-ENTRY-FLAG so a non-entry bar is a
004570*    one-line skip rather than needing a separate index table.
004580     PERFORM E100-00 THRU E100-99 VARYING C5-S-IX FROM 1 BY 1
004590             UNTIL C5-S-IX > C9-SIGNAL-COUNT OR PRG-ABBRUCH.
004600     PERFORM H100-COMPUTE-SUMMARY.
004610     PERFORM I100-PRINT-SUMMARY.
004620 D100-99.
004630     EXIT.
004640
004650******************************************************************
004660* Evaluate one signal bar; skip unless it is a fired entry.       *
004670* E100-00 THRU E100-99 is a plain paragraph range, not a SECTION -*
004680* the VARYING loop above steps straight through it per C5-S-IX.   *
004690******************************************************************
004700 E100-00.
004710     IF WSG-ENTRY-FLAG(C5-S-IX) NOT = "Y" OR WSG-TYPE(C5-S-IX) = SPACES
004720        GO TO E100-99
004730     END-IF
004740     IF WSG-TYPE(C5-S-IX) = "LONG "
004750        SET ENTRY-IS-LONG TO TRUE
004760     ELSE
004770        SET ENTRY-IS-SHORT TO TRUE
004780     END-IF
004790     MOVE WSG-CLOSE(C5-S-IX)    TO W-ENTRY-PRICE.
004800     MOVE WSG-STOPLOSS(C5-S-IX) TO W-STOP-PRICE.
004810     MOVE WSG-DATE(C5-S-IX)     TO W-ENTRY-DATE.
004820     MOVE WSG-TIME(C5-S-IX)     TO W-ENTRY-TIME.
004830*    MAE/MFE (max adverse/favorable excursion) accumulate across
004840*    the whole life of the trade, so they reset here at entry and
004850*    are updated bar-by-bar inside G120/G130 as the walk proceeds.
004860     MOVE ZERO TO W-MAX-ADVERSE W-MAX-FAVOR.
004870 E100-10.
004880     PERFORM F100-COMPUTE-TARGET.
004890     PERFORM G100-WALK-FORWARD.
004900     PERFORM G500-COMPUTE-PL.
004910     PERFORM G600-WRITE-TRADE.
004920     PERFORM G700-ACCUMULATE.
004930 E100-99.
004940     EXIT.
004950
004960******************************************************************
004970* Compute the target price for the current variant type.  Three   *
004980* target styles are supported, selected by LV-TYPE and each with  *
004990* its own meaning for LV-VALUE -- percent-of-price, a multiple of  *
005000* the initial risk (risk-reward), or a flat dollar move sized off  *
005010* the contracts point value.  Adding a fourth style means adding  *
005020* a fourth WHEN here and a fourth F1n0 paragraph, nothing more --  *
005030* G100-WALK-FORWARD and everything below it is target-style-blind.*
005040******************************************************************
005050 F100-COMPUTE-TARGET SECTION.
005060 F100-00.
005070     EVALUATE LV-TYPE(C3-V-IX)
005080         WHEN "P"
005090              PERFORM F110-TARGET-PERCENT
005100         WHEN "R"
005110              PERFORM F120-TARGET-RISK-REWARD
005120         WHEN "D"
005130              PERFORM F130-TARGET-DOLLAR
005140         WHEN OTHER
005150              DISPLAY "TSGBKT0M -- BAD VARIANT TYPE ",
005160                      LV-TYPE(C3-V-IX)
005170     END-EVALUATE.
005180 F100-99.
005190     EXIT.
005200
005210*    Percentage target: LV-VALUE is a percent of the entry price,
005220*    same distance whichever side of the market the trade is on.
005230*    A longs target sits above entry, a shorts below.
005240 F110-TARGET-PERCENT SECTION.
005250 F110-00.
005260     IF ENTRY-IS-LONG
005270        COMPUTE W-TARGET-PRICE ROUNDED =
005280                W-ENTRY-PRICE * (1 + (LV-VALUE(C3-V-IX) / 100))
005290     ELSE
005300        COMPUTE W-TARGET-PRICE ROUNDED =
005310                W-ENTRY-PRICE * (1 - (LV-VALUE(C3-V-IX) / 100))
005320     END-IF.
005330 F110-99.
005340     EXIT.
005350
005360*    Risk-reward target: the initial risk is the entry-to-stop
005370*    distance from candle Is own high/low (set by TSGSIG0Ms
005380*    C234/C235); LV-VALUE is the reward multiple of that risk --
005390*    a value of 2 means the target sits two risk-widths away.
005400 F120-TARGET-RISK-REWARD SECTION.
005410 F120-00.
005420     IF ENTRY-IS-LONG
005430        COMPUTE W-RISK = W-ENTRY-PRICE - W-STOP-PRICE
005440        COMPUTE W-TARGET-PRICE ROUNDED =
005450                W-ENTRY-PRICE + (W-RISK * LV-VALUE(C3-V-IX))
005460     ELSE
005470        COMPUTE W-RISK = W-STOP-PRICE - W-ENTRY-PRICE
005480        COMPUTE W-TARGET-PRICE ROUNDED =
005490                W-ENTRY-PRICE - (W-RISK * LV-VALUE(C3-V-IX))
005500     END-IF.
005510 F120-99.
005520     EXIT.
005530
005540*    Dollar target: LV-VALUE is a flat dollar profit goal for the
005550*    whole position; dividing by contracts x contract-value first
005560*    converts that dollar goal into a price-point move so it can
005570*    be added to or subtracted from the entry price like the
005580*    other two variants.
005590 F130-TARGET-DOLLAR SECTION.
005600 F130-00.
005610     COMPUTE W-MOVE ROUNDED =
005620             LV-VALUE(C3-V-IX) / (LINK-CONTRACTS * LINK-CONTRACT-VALUE)
005630     IF ENTRY-IS-LONG
005640        COMPUTE W-TARGET-PRICE ROUNDED = W-ENTRY-PRICE + W-MOVE
005650     ELSE
005660        COMPUTE W-TARGET-PRICE ROUNDED = W-ENTRY-PRICE - W-MOVE
005670     END-IF.
005680 F130-99.
005690     EXIT.
005700
005710******************************************************************
005720* Walk forward from the bar after entry until stop, target or EOF *
005730* (the position is left OPEN if the signal table runs out first,  *
005740* i.e. the entry was still live when the file ended).  Stop and   *
005750* target are both tested every bar, never averaged or blended --  *
005760* whichever price level the bars range reaches first governs the *
005770* exit, and the stop is always checked ahead of the target so a   *
005780* bar that touches both in the same range is scored as a loss,    *
005790* matching how a live order would have filled.                    *
005800******************************************************************
005810 G100-WALK-FORWARD SECTION.
005820 G100-00.
005830     SET EXIT-NOT-FOUND TO TRUE.
005840     MOVE SPACES TO W-EXIT-TYPE.
005850     COMPUTE C5-W-IX = C5-S-IX + 1.
005860     PERFORM G110-TEST-ONE-BAR VARYING C5-W-IX FROM C5-W-IX BY 1
005870             UNTIL C5-W-IX > C9-SIGNAL-COUNT OR EXIT-WAS-FOUND.
005880*    No stop or target was ever touched -- close the trade at the
005890*    last available bars close rather than leave it unresolved;
005900*    H100/I100 report this exit type separately from real stops
005910*    and targets so a run ending mid-trade does not skew the win
005920*    rate one way or the other.
005930     IF EXIT-NOT-FOUND
005940        SET WEXIT-IS-OPEN TO TRUE
005950        MOVE WSG-CLOSE(C9-SIGNAL-COUNT) TO W-EXIT-PRICE
005960        MOVE WSG-DATE (C9-SIGNAL-COUNT) TO W-EXIT-DATE
005970        MOVE WSG-TIME (C9-SIGNAL-COUNT) TO W-EXIT-TIME
005980     END-IF.
005990 G100-99.
006000     EXIT.
006010
006020*    Long and short positions test their stop/target against
006030*    opposite sides of the bars range, so the walk-forward logic
006040*    is split into mirror-image paragraphs rather than one
006050*    paragraph full of ENTRY-IS-LONG tests on every line.
006060 G110-TEST-ONE-BAR SECTION.
006070 G110-00.
006080     IF ENTRY-IS-LONG
006090        PERFORM G120-TEST-LONG-BAR
006100     ELSE
006110        PERFORM G130-TEST-SHORT-BAR
006120     END-IF.
006130 G110-99.
006140     EXIT.
006150
006160*    A longs stop lives below entry and its target above; the
006170*    stop test is coded first so it wins ties with the target on
006180*    the same bar (see the G100 banner above).  Once neither has
006190*    been touched, MAE tracks the worst intrabar dip below entry
006200*    and MFE the best intrabar rise above it, for the trade ledger.
006210 G120-TEST-LONG-BAR SECTION.
006220 G120-00.
006230     IF WSG-LOW(C5-W-IX) <= W-STOP-PRICE
006240        SET EXIT-WAS-FOUND TO TRUE
006250        SET WEXIT-IS-STOP TO TRUE
006260        MOVE W-STOP-PRICE      TO W-EXIT-PRICE
006270        MOVE WSG-DATE(C5-W-IX) TO W-EXIT-DATE
006280        MOVE WSG-TIME(C5-W-IX) TO W-EXIT-TIME
006290        GO TO G120-99
006300     END-IF
006310     IF WSG-HIGH(C5-W-IX) >= W-TARGET-PRICE
006320        SET EXIT-WAS-FOUND TO TRUE
006330        SET WEXIT-IS-TARGET TO TRUE
006340        MOVE W-TARGET-PRICE   TO W-EXIT-PRICE
006350        MOVE WSG-DATE(C5-W-IX) TO W-EXIT-DATE
006360        MOVE WSG-TIME(C5-W-IX) TO W-EXIT-TIME
006370        GO TO G120-99
006380     END-IF
006390     IF WSG-LOW(C5-W-IX) < W-ENTRY-PRICE
006400        COMPUTE W-CUR-ADVERSE ROUNDED =
006410           (W-ENTRY-PRICE - WSG-LOW(C5-W-IX)) / W-ENTRY-PRICE * 100
006420        IF W-CUR-ADVERSE > W-MAX-ADVERSE
006430           MOVE W-CUR-ADVERSE TO W-MAX-ADVERSE
006440        END-IF
006450     END-IF
006460     IF WSG-HIGH(C5-W-IX) > W-ENTRY-PRICE
006470        COMPUTE W-CUR-FAVOR ROUNDED =
006480           (WSG-HIGH(C5-W-IX) - W-ENTRY-PRICE) / W-ENTRY-PRICE * 100
006490        IF W-CUR-FAVOR > W-MAX-FAVOR
006500           MOVE W-CUR-FAVOR TO W-MAX-FAVOR
006510        END-IF
006520     END-IF.
006530 G120-99.
006540     EXIT.
006550
006560*    Mirror image of G120: a shorts stop lives above entry and
006570*    its target below, so the high/low sense of every test flips
006580*    but the tie-break order (stop before target) is unchanged.
006590 G130-TEST-SHORT-BAR SECTION.
006600 G130-00.
006610     IF WSG-HIGH(C5-W-IX) >= W-STOP-PRICE
006620        SET EXIT-WAS-FOUND TO TRUE
006630        SET WEXIT-IS-STOP TO TRUE
006640        MOVE W-STOP-PRICE      TO W-EXIT-PRICE
006650        MOVE WSG-DATE(C5-W-IX) TO W-EXIT-DATE
006660        MOVE WSG-TIME(C5-W-IX) TO W-EXIT-TIME
006670        GO TO G130-99
006680     END-IF
006690     IF WSG-LOW(C5-W-IX) <= W-TARGET-PRICE
006700        SET EXIT-WAS-FOUND TO TRUE
006710        SET WEXIT-IS-TARGET TO TRUE
006720        MOVE W-TARGET-PRICE   TO W-EXIT-PRICE
006730        MOVE WSG-DATE(C5-W-IX) TO W-EXIT-DATE
006740        MOVE WSG-TIME(C5-W-IX) TO W-EXIT-TIME
006750        GO TO G130-99
006760     END-IF
006770     IF WSG-HIGH(C5-W-IX) > W-ENTRY-PRICE
006780        COMPUTE W-CUR-ADVERSE ROUNDED =
006790           (WSG-HIGH(C5-W-IX) - W-ENTRY-PRICE) / W-ENTRY-PRICE * 100
006800        IF W-CUR-ADVERSE > W-MAX-ADVERSE
006810           MOVE W-CUR-ADVERSE TO W-MAX-ADVERSE
006820        END-IF
006830     END-IF
006840     IF WSG-LOW(C5-W-IX) < W-ENTRY-PRICE
006850        COMPUTE W-CUR-FAVOR ROUNDED =
006860           (W-ENTRY-PRICE - WSG-LOW(C5-W-IX)) / W-ENTRY-PRICE * 100
006870        IF W-CUR-FAVOR > W-MAX-FAVOR
006880           MOVE W-CUR-FAVOR TO W-MAX-FAVOR
006890        END-IF
006900     END-IF.
006910 G130-99.
006920     EXIT.
006930
006940******************************************************************
006950* Compute P/L percent (net of costs) and P/L dollars.  The percent*
006960* figure is what the win-rate and profit-factor ratios in H100 are*
006970* built from; the dollar figure is a separate, position-sized     *
006980* number driven off LINK-CONTRACTS/LINK-CONTRACT-VALUE and is only*
006990* used for the equity-curve/drawdown walk in G700 -- the two are  *
007000* not required to agree in sign convention with each other on a   *
007010* scratch trade, only within their own accumulator families.      *
007020******************************************************************
007030 G500-COMPUTE-PL SECTION.
007040 G500-00.
007050     IF ENTRY-IS-LONG
007060        COMPUTE W-PL-PCT ROUNDED =
007070           (W-EXIT-PRICE - W-ENTRY-PRICE) / W-ENTRY-PRICE * 100
007080     ELSE
007090        COMPUTE W-PL-PCT ROUNDED =
007100           (W-ENTRY-PRICE - W-EXIT-PRICE) / W-ENTRY-PRICE * 100
007110     END-IF
007120     SUBTRACT LINK-COMMISSION-PCT FROM W-PL-PCT.
007130     SUBTRACT LINK-SLIPPAGE-PCT   FROM W-PL-PCT.
007140     COMPUTE W-PL-AMT ROUNDED = W-PL-PCT * LINK-POSITION-SIZE-PCT / 100.
007150
007160     IF W-EXIT-PRICE >= W-ENTRY-PRICE
007170        COMPUTE W-ABS-MOVE = W-EXIT-PRICE - W-ENTRY-PRICE
007180     ELSE
007190        COMPUTE W-ABS-MOVE = W-ENTRY-PRICE - W-EXIT-PRICE
007200     END-IF
007210     COMPUTE W-PL-DOLLAR ROUNDED =
007220        W-ABS-MOVE * LINK-CONTRACT-VALUE * LINK-CONTRACTS.
007230*    W-ABS-MOVE above is unsigned; the two IFs below put the sign
007240*    back on according to whether the move went against the
007250*    positions own direction.
007260     IF ENTRY-IS-LONG AND W-EXIT-PRICE < W-ENTRY-PRICE
007270        COMPUTE W-PL-DOLLAR = ZERO - W-PL-DOLLAR
007280     END-IF
007290     IF ENTRY-IS-SHORT AND W-EXIT-PRICE > W-ENTRY-PRICE
007300        COMPUTE W-PL-DOLLAR = ZERO - W-PL-DOLLAR
007310     END-IF
007320     IF W-EXIT-PRICE = W-ENTRY-PRICE
007330        MOVE ZERO TO W-PL-DOLLAR
007340     END-IF.
007350 G500-99.
007360     EXIT.
007370
007380******************************************************************
007390* Write the completed trade to the ledger.  One TRADE-REC per     *
007400* fired entry, whatever variant produced it -- TRD-VARIANT carries*
007410* the label so a downstream sort/report can break the ledger back *
007420* out by variant without re-running the backtest.                 *
007430******************************************************************
007440 G600-WRITE-TRADE SECTION.
007450 G600-00.
007460     MOVE W9-CUR-LABEL      TO TRD-VARIANT.
007470     MOVE W-ENTRY-DATE      TO TRD-ENTRY-DATE.
007480     MOVE W-ENTRY-TIME      TO TRD-ENTRY-TIME.
007490     MOVE W-EXIT-DATE       TO TRD-EXIT-DATE.
007500     MOVE W-EXIT-TIME       TO TRD-EXIT-TIME.
007510     IF ENTRY-IS-LONG
007520        MOVE "LONG " TO TRD-TYPE
007530     ELSE
007540        MOVE "SHORT" TO TRD-TYPE
007550     END-IF
007560     MOVE W-ENTRY-PRICE     TO TRD-ENTRY-PRICE.
007570     MOVE W-EXIT-PRICE      TO TRD-EXIT-PRICE.
007580     MOVE W-STOP-PRICE      TO TRD-STOP-PRICE.
007590     MOVE W-TARGET-PRICE    TO TRD-TARGET-PRICE.
007600     MOVE W-EXIT-TYPE       TO TRD-EXIT-TYPE.
007610     MOVE W-PL-PCT          TO TRD-PL-PCT.
007620     MOVE W-PL-DOLLAR       TO TRD-PL-DOLLAR.
007630     MOVE W-MAX-ADVERSE     TO TRD-MAX-ADVERSE.
007640     MOVE W-MAX-FAVOR       TO TRD-MAX-FAVOR.
007650     WRITE TRADE-REC.
007660     IF NOT TOUT-OK
007670        DISPLAY "TSGBKT0M -- WRITE ERROR ON TRADES, STATUS ",
007680                FILE-STATUS-TOUT
007690        SET PRG-ABBRUCH TO TRUE
007700        MOVE 9999 TO LINK-RC
007710     ELSE
007720        ADD 1 TO C9-TOTAL-TRADES
007730     END-IF.
007740 G600-99.
007750     EXIT.
007760
007770******************************************************************
007780* Roll the trade into the variant accumulators and equity curve.  *
007790* Three separate families of totals accumulate here: exit-type    *
007800* counts for the I190 breakdown line, percent-based win/loss sums *
007810* feeding H100s win-rate and profit-factor, and a dollar-based    *
007820* running equity curve feeding the max-drawdown control total --  *
007830* history 1.04.00 added the equity-curve family so a variant's     *
007840* worst peak-to-trough loss shows alongside its percent stats.    *
007850******************************************************************
007860 G700-ACCUMULATE SECTION.
007870 G700-00.
007880     ADD 1 TO C9-V-TOTAL.
007890     IF WEXIT-IS-TARGET
007900        ADD 1 TO C9-V-TARGETS
007910     END-IF
007920     IF WEXIT-IS-STOP
007930        ADD 1 TO C9-V-STOPS
007940     END-IF
007950     IF WEXIT-IS-OPEN
007960        ADD 1 TO C9-V-OPENTR
007970     END-IF
007980
007990*    Win/loss is judged on percent P/L net of commission and
008000*    slippage, not the raw dollar P/L, so a breakeven-after-costs
008010*    trade always lands in the loss column here.
008020     IF W-PL-PCT > ZERO
008030        ADD 1        TO C9-V-WIN
008040        ADD W-PL-AMT TO W9-SUM-WIN-AMT
008050     ELSE
008060        ADD 1        TO C9-V-LOSS
008070        IF W-PL-AMT < ZERO
008080           SUBTRACT W-PL-AMT FROM W9-SUM-LOSS-AMT
008090        END-IF
008100     END-IF
008110     ADD W-PL-AMT TO W9-TOTAL-RETURN.
008120
008130     IF W-PL-DOLLAR > ZERO
008140        ADD 1           TO C9-V-DOLLAR-WIN
008150        ADD W-PL-DOLLAR TO W9-SUM-DOLLAR-WIN
008160     ELSE
008170        ADD 1 TO C9-V-DOLLAR-LOSS
008180        IF W-PL-DOLLAR < ZERO
008190           SUBTRACT W-PL-DOLLAR FROM W9-SUM-DOLLAR-LOSS
008200        END-IF
008210     END-IF
008220     ADD W-PL-DOLLAR TO W9-TOTAL-DOLLAR.
008230
008240*    Running-equity walk: W9-PEAK only ever rises, W9-DRAWDOWN is
008250*    the current pullback off that peak, and W9-MAX-DRAWDOWN the
008260*    worst pullback seen so far for the whole variant -- both a
008270*    dollar and a percentage form are kept since the summary
008280*    report prints the drawdown both ways.
008290     ADD W-PL-DOLLAR TO W9-EQUITY.
008300     IF W9-EQUITY > W9-PEAK
008310        MOVE W9-EQUITY TO W9-PEAK
008320     END-IF
008330     COMPUTE W9-DRAWDOWN = W9-PEAK - W9-EQUITY.
008340     IF W9-DRAWDOWN > W9-MAX-DRAWDOWN
008350        MOVE W9-DRAWDOWN TO W9-MAX-DRAWDOWN
008360     END-IF
008370     IF W9-PEAK > ZERO
008380        COMPUTE W9-CUR-DRAWDOWN-PCT ROUNDED =
008390                W9-DRAWDOWN / W9-PEAK * 100
008400        IF W9-CUR-DRAWDOWN-PCT > W9-MAX-DRAWDOWN-PCT
008410           MOVE W9-CUR-DRAWDOWN-PCT TO W9-MAX-DRAWDOWN-PCT
008420        END-IF
008430     END-IF.
008440 G700-99.
008450     EXIT.
008460
008470******************************************************************
008480* Compute the ratios that need the variants final totals -- these*
008490* are not accumulated bar-by-bar in G700 because each is a ratio  *
008500* of two totals that are not both final until every trade in the  *
008510* variant has been walked, so this runs once after E100's loop     *
008520* over all signals for this variant has finished.                 *
008530******************************************************************
008540 H100-COMPUTE-SUMMARY SECTION.
008550 H100-00.
008560     IF C9-V-TOTAL > ZERO
008570        COMPUTE W9-WIN-RATE ROUNDED = C9-V-WIN / C9-V-TOTAL * 100
008580        COMPUTE W9-TARGET-HIT-RATE ROUNDED =
008590                C9-V-TARGETS / C9-V-TOTAL * 100
008600     END-IF
008610     IF C9-V-WIN > ZERO
008620        COMPUTE W9-AVG-PROFIT ROUNDED = W9-SUM-WIN-AMT / C9-V-WIN
008630     END-IF
008640     IF C9-V-LOSS > ZERO
008650        COMPUTE W9-AVG-LOSS ROUNDED = W9-SUM-LOSS-AMT / C9-V-LOSS
008660     END-IF
008670*    Profit factor is total winning percent over total losing
008680*    percent; a variant with no losing trades at all would divide
008690*    by zero, so history 1.06.00 replaced the abend with an
008700*    explicit INF flag the I160 print paragraph tests for.
008710     IF W9-SUM-LOSS-AMT = ZERO
008720        SET PROFIT-FACTOR-INF TO TRUE
008730        MOVE 99999.9999 TO W9-PROFIT-FACTOR
008740     ELSE
008750        SET PROFIT-FACTOR-NORMAL TO TRUE
008760        COMPUTE W9-PROFIT-FACTOR ROUNDED =
008770                W9-SUM-WIN-AMT / W9-SUM-LOSS-AMT
008780     END-IF.
008790 H100-99.
008800     EXIT.
008810
008820******************************************************************
008830* Print the ten-line summary block for the variant just finished. *
008840* Each I1n0 paragraph below owns exactly one printed line, moving *
008850* its own fields to the report line, formatting, and WRITEing it  *
008860* -- deliberately one field-group per paragraph rather than one   *
008870* big paragraph, so a future line can be inserted or dropped      *
008880* without touching its neighbors STRING statements.               *
008890******************************************************************
008900 I100-PRINT-SUMMARY SECTION.
008910 I100-00.
008920     PERFORM I110-PRINT-HEADING.
008930     PERFORM I120-PRINT-TOTALS.
008940     PERFORM I130-PRINT-WIN-LOSS.
008950     PERFORM I140-PRINT-WIN-RATE.
008960     PERFORM I150-PRINT-AVG-PL.
008970     PERFORM I160-PRINT-PROFIT-FACTOR.
008980     PERFORM I170-PRINT-RETURN.
008990     PERFORM I180-PRINT-DRAWDOWN.
009000     PERFORM I190-PRINT-EXIT-COUNTS.
009010 I100-99.
009020     EXIT.
009030
009040*    Banner line naming the variant just walked, e.g. "P 2.0" for
009050*    a 2%-target percentage variant -- W9-CUR-LABEL was built by
009060*    D100 from the run cards own LV-LABEL table.
009070 I110-PRINT-HEADING SECTION.
009080 I110-00.
009090     MOVE SPACES TO SUMMARY-RPT-LINE.
009100     STRING "===== BACKTEST SUMMARY -- " DELIMITED BY SIZE
009110            W9-CUR-LABEL              DELIMITED BY SIZE
009120            " ====="                  DELIMITED BY SIZE
009130            INTO SUMMARY-RPT-LINE
009140     END-STRING.
009150     WRITE SUMMARY-RPT-LINE.
009160 I110-99.
009170     EXIT.
009180
009190*    Trade count line -- RE-TOTAL is the same figure C9-V-TOTAL
009200*    holds, just edited for display via the RE- report copybook.
009210 I120-PRINT-TOTALS SECTION.
009220 I120-00.
009230     MOVE C9-V-TOTAL TO RE-TOTAL.
009240     MOVE SPACES TO SUMMARY-RPT-LINE.
009250     STRING "TOTAL TRADES        " DELIMITED BY SIZE
009260            RE-TOTAL              DELIMITED BY SIZE
009270            INTO SUMMARY-RPT-LINE
009280     END-STRING.
009290     WRITE SUMMARY-RPT-LINE.
009300 I120-99.
009310     EXIT.
009320
009330*    Raw win/loss trade counts, ahead of the derived win-rate
009340*    percentage which gets its own line below.
009350 I130-PRINT-WIN-LOSS SECTION.
009360 I130-00.
009370     MOVE C9-V-WIN  TO RE-WIN.
009380     MOVE C9-V-LOSS TO RE-LOSS.
009390     MOVE SPACES TO SUMMARY-RPT-LINE.
009400     STRING "WINNING / LOSING    " DELIMITED BY SIZE
009410            RE-WIN                DELIMITED BY SIZE
009420            " / "                 DELIMITED BY SIZE
009430            RE-LOSS               DELIMITED BY SIZE
009440            INTO SUMMARY-RPT-LINE
009450     END-STRING.
009460     WRITE SUMMARY-RPT-LINE.
009470 I130-99.
009480     EXIT.
009490
009500*    W9-WIN-RATE was computed once in H100 and is simply edited
009510*    here -- I140 does no arithmetic of its own.
009520 I140-PRINT-WIN-RATE SECTION.
009530 I140-00.
009540     MOVE W9-WIN-RATE TO RE-WIN-RATE.
009550     MOVE SPACES TO SUMMARY-RPT-LINE.
009560     STRING "WIN RATE            " DELIMITED BY SIZE
009570            RE-WIN-RATE           DELIMITED BY SIZE
009580            " %"                  DELIMITED BY SIZE
009590            INTO SUMMARY-RPT-LINE
009600     END-STRING.
009610     WRITE SUMMARY-RPT-LINE.
009620 I140-99.
009630     EXIT.
009640
009650*    Average winning trade and average losing trade, both in
009660*    percent -- companion figures to the raw counts on I130.
009670 I150-PRINT-AVG-PL SECTION.
009680 I150-00.
009690     MOVE W9-AVG-PROFIT TO RE-AVG-PROFIT.
009700     MOVE W9-AVG-LOSS   TO RE-AVG-LOSS.
009710     MOVE SPACES TO SUMMARY-RPT-LINE.
009720     STRING "AVG PROFIT / LOSS   " DELIMITED BY SIZE
009730            RE-AVG-PROFIT         DELIMITED BY SIZE
009740            " / "                 DELIMITED BY SIZE
009750            RE-AVG-LOSS           DELIMITED BY SIZE
009760            INTO SUMMARY-RPT-LINE
009770     END-STRING.
009780     WRITE SUMMARY-RPT-LINE.
009790 I150-99.
009800     EXIT.
009810
009820*    The only summary line with a two-way format -- most variants
009830*    print an edited number, but a variant with zero losing trades
009840*    prints the literal "INF" per the PROFIT-FACTOR-INF switch set
009850*    by H100, rather than a run of nines that could be mistaken
009860*    for a real ratio.
009870 I160-PRINT-PROFIT-FACTOR SECTION.
009880 I160-00.
009890     MOVE SPACES TO SUMMARY-RPT-LINE.
009900     IF PROFIT-FACTOR-INF
009910        STRING "PROFIT FACTOR       INF" DELIMITED BY SIZE
009920               INTO SUMMARY-RPT-LINE
009930        END-STRING
009940     ELSE
009950        MOVE W9-PROFIT-FACTOR TO RE-PROFIT-FACTOR
009960        STRING "PROFIT FACTOR       " DELIMITED BY SIZE
009970               RE-PROFIT-FACTOR      DELIMITED BY SIZE
009980               INTO SUMMARY-RPT-LINE
009990        END-STRING
010000     END-IF.
010010     WRITE SUMMARY-RPT-LINE.
010020 I160-99.
010030     EXIT.
010040
010050*    Two lines, not one: total return is printed both as a summed
010060*    percentage (W9-TOTAL-RETURN, the straight sum of every
010070*    trades percent P/L) and as a summed dollar figure
010080*    (W9-TOTAL-DOLLAR, position-sized) -- the two are independent
010090*    totals, not one converted into the other.
010100 I170-PRINT-RETURN SECTION.
010110 I170-00.
010120     MOVE W9-TOTAL-RETURN TO RE-TOTAL-RETURN.
010130     MOVE SPACES TO SUMMARY-RPT-LINE.
010140     STRING "TOTAL RETURN        " DELIMITED BY SIZE
010150            RE-TOTAL-RETURN       DELIMITED BY SIZE
010160            INTO SUMMARY-RPT-LINE
010170     END-STRING.
010180     WRITE SUMMARY-RPT-LINE.
010190     MOVE W9-TOTAL-DOLLAR TO RE-TOTAL-DOLLAR.
010200     MOVE SPACES TO SUMMARY-RPT-LINE.
010210     STRING "TOTAL $ RETURN      " DELIMITED BY SIZE
010220            RE-TOTAL-DOLLAR       DELIMITED BY SIZE
010230            INTO SUMMARY-RPT-LINE
010240     END-STRING.
010250     WRITE SUMMARY-RPT-LINE.
010260 I170-99.
010270     EXIT.
010280
010290*    Worst peak-to-trough pullback of the variants equity curve,
010300*    dollars and percent side by side (history 1.04.00).
010310 I180-PRINT-DRAWDOWN SECTION.
010320 I180-00.
010330     MOVE W9-MAX-DRAWDOWN     TO RE-MAX-DRAWDOWN.
010340     MOVE W9-MAX-DRAWDOWN-PCT TO RE-MAX-DRAWDOWN-PCT.
010350     MOVE SPACES TO SUMMARY-RPT-LINE.
010360     STRING "MAX DRAWDOWN        " DELIMITED BY SIZE
010370            RE-MAX-DRAWDOWN       DELIMITED BY SIZE
010380            "  ("                 DELIMITED BY SIZE
010390            RE-MAX-DRAWDOWN-PCT   DELIMITED BY SIZE
010400            " %)"                 DELIMITED BY SIZE
010410            INTO SUMMARY-RPT-LINE
010420     END-STRING.
010430     WRITE SUMMARY-RPT-LINE.
010440 I180-99.
010450     EXIT.
010460
010470*    Final line of the block, and the last file operation of the
010480*    variant -- any write failure here is caught the same way as
010490*    every other SUMMRPT write, by falling through to PRG-ABBRUCH.
010500 I190-PRINT-EXIT-COUNTS SECTION.
010510 I190-00.
010520     MOVE C9-V-TARGETS TO RE-TARGETS.
010530     MOVE C9-V-STOPS   TO RE-STOPS.
010540     MOVE C9-V-OPENTR  TO RE-OPENTR.
010550     MOVE SPACES TO SUMMARY-RPT-LINE.
010560     STRING "TARGETS/STOPS/OPEN  " DELIMITED BY SIZE
010570            RE-TARGETS            DELIMITED BY SIZE
010580            " / "                 DELIMITED BY SIZE
010590            RE-STOPS              DELIMITED BY SIZE
010600            " / "                 DELIMITED BY SIZE
010610            RE-OPENTR             DELIMITED BY SIZE
010620            INTO SUMMARY-RPT-LINE
010630     END-STRING.
010640     WRITE SUMMARY-RPT-LINE.
010650     IF NOT RPT-OK
010660        DISPLAY "TSGBKT0M -- WRITE ERROR ON SUMMRPT, STATUS ",
010670                FILE-STATUS-RPT
010680        SET PRG-ABBRUCH TO TRUE
010690        MOVE 9999 TO LINK-RC
010700     END-IF.
010710 I190-99.
010720     EXIT.
